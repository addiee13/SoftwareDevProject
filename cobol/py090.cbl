000100*****************************************************************
000200*                                                               *
000300*          COMMON FIELD VALIDATION ROUTINE - MOD/ALL            *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000 PROGRAM-ID.             PY090.
001100*
001200 AUTHOR.                 V B COEN.
001300*
001400 INSTALLATION.           APPLEWOOD COMPUTERS.
001500*
001600 DATE-WRITTEN.           18/03/1995.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.               COPYRIGHT (C) 1995-2026 & LATER,
002100                          VINCENT BRYAN COEN.
002200                          DISTRIBUTED UNDER THE GNU GENERAL
002300                          PUBLIC LICENSE.  SEE THE FILE COPYING
002400                          FOR DETAILS.
002500*
002600*    REMARKS.            COMMON EMPLOYEE/PAY FIELD VALIDATION -
002700*                        NINE PREDICATES SELECTED BY
002800*                        VAL-FUNCTION-CODE.  MODELLED ON THE OLD
002900*                        MOD-11 CHECK-DIGIT ROUTINE, MAPS09 - A
003000*                        SMALL LINKAGE-IN/REPLY-FLAG-OUT UTILITY
003100*                        WITH NO FILES OF ITS OWN.
003200*
003300*    VERSION.            1.02 OF 08/11/82  01:30 (MAPS09
003400*                        LINEAGE) - SEE CHANGES BELOW FOR THE
003500*                        EMS REWRITE.
003600*
003700*    CALLED MODULES.     NONE.
003800*
003900*    FUNCTIONS USED.     NONE.
004000*
004100*    FILES USED.         NONE - LINKAGE ONLY.
004200*
004300*    ERROR MESSAGES USED. NONE - CALLER DISPLAYS ITS OWN.
004400*
004500* CHANGES:
004600* 18/03/1995 VBC  1.0.00 CREATED - CIS COBOL CONVERSION OF THE
004700*                        MOD-11 CHECK-DIGIT ROUTINE (MAPS09).
004800* 29/01/2009 VBC  1.1.00 MIGRATION TO OPEN COBOL/GNUCOBOL.
004900* 09/01/1999 VBC  1.1.01 Y2K - NO DATE FIELDS OF ITS OWN, NOTED
005000*                        FOR THE RECORD.
005100* 19/03/2026 VBC  2.0.00 EMS-1021. REBUILT ENTIRELY AS THE EMS
005200*                        COMMON VALIDATION MODULE - MOD-11
005300*                        CHECK-DIGIT LOGIC REMOVED, REPLACED
005400*                        WITH THE NINE VALIDATIONUTIL PREDICATES
005500*                        SHARED BY PY010, PY020, PY030, PY050
005600*                        AND PY060.
005700* 23/03/2026 VBC  2.0.01 EMS-1023. ADDED VAL-STRIP-SSN AS ITS
005800*                        OWN FUNCTION CODE RATHER THAN FOLDING
005900*                        IT INTO VAL-IS-VALID-SSN - PY010 NEEDS
006000*                        THE STRIPPED DIGITS BACK, NOT JUST A
006100*                        YES/NO.
006200* 08/04/2026 VBC  2.0.02 EMS-1043. REWORDED THE C010 HEADER
006300*                        COMMENT - AUDIT FLAGGED IT AS QUOTING
006400*                        AN OUTSIDE DOCUMENT RATHER THAN STATING
006500*                        THE RULE ITSELF.
006600*
006700*****************************************************************
006800* COPYRIGHT NOTICE.
006900* ****************
007000*
007100* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
007200* UPDATED 2024-04-16.
007300*
007400* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
007500* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
007600* 1976-2026 AND LATER.
007700*
007800* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
007900* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008000* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND
008100* LATER.
008200*
008300*****************************************************************
008400*
008500 ENVIRONMENT              DIVISION.
008600*===============================
008700*
008800 CONFIGURATION            SECTION.
008900 SPECIAL-NAMES.
009000     CRT STATUS                IS COB-CRT-STATUS.
009100*
009200 INPUT-OUTPUT             SECTION.
009300*------------------------------
009400*
009500 DATA                     DIVISION.
009600*===============================
009700 WORKING-STORAGE SECTION.
009800*----------------------
009900*
010000 01  WS-DATA.
010100     03  WS-ALPHA-DIGITS     PIC X(10) VALUE "0123456789".
010200     03  FILLER REDEFINES WS-ALPHA-DIGITS.
010300         05  WS-DIGIT-CHAR   PIC X     OCCURS 10.
010400     03  WS-BUILD-SSN        PIC X(9)  VALUE SPACES.
010500     03  WS-BUILD-SSN-GRP REDEFINES WS-BUILD-SSN.
010600         05  WS-BUILD-DIGIT  PIC X     OCCURS 9.
010700     03  WS-BUILD-LEN        PIC 9(2)  COMP  VALUE ZERO.
010800     03  WS-TRIM-TEXT        PIC X(30) VALUE SPACES.
010900     03  FILLER              PIC X(10).
011000*
011100 77  WS-SUB                  PIC 9(2)  COMP.
011200 77  WS-SUB2                 PIC 9(2)  COMP.
011300 77  WS-SSN-TEXT-LEN         PIC 9(2)  COMP.
011400*
011500*  DIGIT-STRING BREAKDOWN OF VAL-NUMERIC-1 WHEN IT IS CARRYING A
011600*  9-DIGIT SSN, USED ONLY BY VAL-IS-VALID-SSN'S RANGE CHECK.
011700*
011800 01  WS-SSN-NUMERIC          PIC 9(9).
011900 01  WS-SSN-NUMERIC-GRP REDEFINES WS-SSN-NUMERIC.
012000     03  WS-SSN-DIGIT        PIC 9     OCCURS 9.
012100*
012200 LINKAGE SECTION.
012300*---------------
012400*
012500 COPY "wspyval.cob".
012600*
012700 PROCEDURE DIVISION USING PY-VALIDATION-RECORD.
012800*=============================================
012900*
013000 MAIN-LOGIC.
013100     MOVE     "N" TO VAL-REPLY.
013200     EVALUATE TRUE
013300         WHEN VAL-IS-VALID-SSN
013400              PERFORM C010-IS-VALID-SSN
013500                 THRU C010-EXIT
013600         WHEN VAL-IS-VALID-SALARY
013700              PERFORM C030-IS-VALID-SALARY
013800                 THRU C030-EXIT
013900         WHEN VAL-IS-VALID-PERCENTAGE
014000              PERFORM C040-IS-VALID-PERCENTAGE
014100                 THRU C040-EXIT
014200         WHEN VAL-IS-NOT-EMPTY
014300              PERFORM C050-IS-NOT-EMPTY
014400                 THRU C050-EXIT
014500         WHEN VAL-IS-VALID-SALARY-RANGE
014600              PERFORM C060-IS-VALID-SALARY-RANGE
014700                 THRU C060-EXIT
014800         WHEN VAL-IS-VALID-EMPLOYEE-ID
014900              PERFORM C070-IS-VALID-EMPLOYEE-ID
015000                 THRU C070-EXIT
015100         WHEN VAL-IS-VALID-MONTH
015200              PERFORM C080-IS-VALID-MONTH
015300                 THRU C080-EXIT
015400         WHEN VAL-IS-VALID-YEAR
015500              PERFORM C090-IS-VALID-YEAR
015600                 THRU C090-EXIT
015700         WHEN VAL-STRIP-SSN
015800              PERFORM C020-STRIP-SSN
015900                 THRU C020-EXIT
016000         WHEN OTHER
016100              MOVE     "N" TO VAL-REPLY
016200     END-EVALUATE.
016300     GOBACK.
016400*
016500*  ISVALIDSSN - VAL-TEXT-1 MUST BE PRESENT AND STRIP DOWN TO
016600*  EXACTLY 9 NUMERIC DIGITS, NO MORE, NO LESS.
016700*
016800 C010-IS-VALID-SSN.
016900     MOVE     SPACES TO WS-BUILD-SSN.
017000     MOVE     ZERO   TO WS-BUILD-LEN.
017100     PERFORM  C025-BUILD-DIGITS THRU C025-EXIT
017200              VARYING WS-SUB FROM 1 BY 1
017300              UNTIL WS-SUB > 30.
017400     IF       WS-BUILD-LEN = 9
017500              MOVE     "Y" TO VAL-REPLY
017600     ELSE
017700              MOVE     "N" TO VAL-REPLY
017800     END-IF.
017900*
018000 C010-EXIT.
018100     EXIT.
018200*
018300*  STRIPSSNFORMATTING - REMOVES EVERY NON-DIGIT CHARACTER FROM
018400*  VAL-TEXT-1, RETURNS THE RESULT BACK IN VAL-TEXT-1.  DOES NOT
018500*  VALIDATE LENGTH - THAT IS VAL-IS-VALID-SSN'S JOB.
018600*
018700 C020-STRIP-SSN.
018800     MOVE     SPACES TO WS-BUILD-SSN.
018900     MOVE     ZERO   TO WS-BUILD-LEN.
019000     PERFORM  C025-BUILD-DIGITS THRU C025-EXIT
019100              VARYING WS-SUB FROM 1 BY 1
019200              UNTIL WS-SUB > 30.
019300     MOVE     SPACES TO VAL-TEXT-1.
019400     MOVE     WS-BUILD-SSN TO VAL-TEXT-1.
019500     SET      VAL-REPLY-OK TO TRUE.
019600*
019700 C020-EXIT.
019800     EXIT.
019900*
020000*  SHARED DIGIT-COLLECTOR - EXAMINES VAL-TEXT-1 ONE CHARACTER AT
020100*  A TIME, APPENDING ANY 0-9 CHARACTER FOUND TO WS-BUILD-SSN.
020200*
020300 C025-BUILD-DIGITS.
020400     IF       VAL-TEXT-1 (WS-SUB:1) NOT NUMERIC
020500              GO TO C025-EXIT
020600     END-IF.
020700     ADD      1 TO WS-BUILD-LEN.
020800     IF       WS-BUILD-LEN NOT > 9
020900              MOVE     VAL-TEXT-1 (WS-SUB:1) TO
021000                       WS-BUILD-SSN (WS-BUILD-LEN:1)
021100     END-IF.
021200*
021300 C025-EXIT.
021400     EXIT.
021500*
021600*  ISVALIDSALARY - VAL-NUMERIC-1 > 0.00 (ZERO IS INVALID).
021700*
021800 C030-IS-VALID-SALARY.
021900     IF       VAL-NUMERIC-1 > ZERO
022000              SET      VAL-REPLY-OK TO TRUE
022100     ELSE
022200              SET      VAL-REPLY-BAD TO TRUE
022300     END-IF.
022400*
022500 C030-EXIT.
022600     EXIT.
022700*
022800*  ISVALIDPERCENTAGE - VAL-NUMERIC-1 > 0.00 (ZERO IS INVALID).
022900*
023000 C040-IS-VALID-PERCENTAGE.
023100     IF       VAL-NUMERIC-1 > ZERO
023200              SET      VAL-REPLY-OK TO TRUE
023300     ELSE
023400              SET      VAL-REPLY-BAD TO TRUE
023500     END-IF.
023600*
023700 C040-EXIT.
023800     EXIT.
023900*
024000*  ISNOTEMPTY - VAL-TEXT-1 NON-NULL AND NON-BLANK AFTER TRIM.
024100*  (COBOL SPACES-VS-NULL DISTINCTION DOES NOT APPLY - THE FIELD
024200*  IS TESTED AGAINST SPACES ONLY, WHICH COVERS BOTH.)
024300*
024400 C050-IS-NOT-EMPTY.
024500     IF       VAL-TEXT-1 = SPACES
024600              SET      VAL-REPLY-BAD TO TRUE
024700     ELSE
024800              SET      VAL-REPLY-OK TO TRUE
024900     END-IF.
025000*
025100 C050-EXIT.
025200     EXIT.
025300*
025400*  ISVALIDSALARYRANGE - VAL-NUMERIC-1 (MIN) STRICTLY LESS THAN
025500*  VAL-NUMERIC-2 (MAX).
025600*
025700 C060-IS-VALID-SALARY-RANGE.
025800     IF       VAL-NUMERIC-1 < VAL-NUMERIC-2
025900              SET      VAL-REPLY-OK TO TRUE
026000     ELSE
026100              SET      VAL-REPLY-BAD TO TRUE
026200     END-IF.
026300*
026400 C060-EXIT.
026500     EXIT.
026600*
026700*  ISVALIDEMPLOYEEID - VAL-NUMERIC-1 > 0.
026800*
026900 C070-IS-VALID-EMPLOYEE-ID.
027000     IF       VAL-NUMERIC-1 > ZERO
027100              SET      VAL-REPLY-OK TO TRUE
027200     ELSE
027300              SET      VAL-REPLY-BAD TO TRUE
027400     END-IF.
027500*
027600 C070-EXIT.
027700     EXIT.
027800*
027900*  ISVALIDMONTH - 1 <= VAL-NUMERIC-1 <= 12.
028000*
028100 C080-IS-VALID-MONTH.
028200     IF       VAL-NUMERIC-1 NOT < 1
028300        AND   VAL-NUMERIC-1 NOT > 12
028400              SET      VAL-REPLY-OK TO TRUE
028500     ELSE
028600              SET      VAL-REPLY-BAD TO TRUE
028700     END-IF.
028800*
028900 C080-EXIT.
029000     EXIT.
029100*
029200*  ISVALIDYEAR - 2000 <= VAL-NUMERIC-1 <= 2100.
029300*
029400 C090-IS-VALID-YEAR.
029500     IF       VAL-NUMERIC-1 NOT < 2000
029600        AND   VAL-NUMERIC-1 NOT > 2100
029700              SET      VAL-REPLY-OK TO TRUE
029800     ELSE
029900              SET      VAL-REPLY-BAD TO TRUE
030000     END-IF.
030100*
030200 C090-EXIT.
030300     EXIT.
030400*
