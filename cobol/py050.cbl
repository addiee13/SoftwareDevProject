000100*****************************************************************
000200*                                                               *
000300*              PAY BY JOB TITLE REPORTING - EMS                 *
000400*                                                               *
000500*            USES RW (REPORT WRITER FOR PRINTS)                 *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.             PY050.
001300*
001400 AUTHOR.                 V B COEN.
001500*
001600 INSTALLATION.           APPLEWOOD COMPUTERS.
001700*
001800 DATE-WRITTEN.           20/11/1994.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.               COPYRIGHT (C) 1994-2026 & LATER,
002300                          VINCENT BRYAN COEN.
002400                          DISTRIBUTED UNDER THE GNU GENERAL
002500                          PUBLIC LICENSE.  SEE THE FILE COPYING
002600                          FOR DETAILS.
002700*
002800*    REMARKS.            TOTAL PAY BY JOB TITLE FOR A GIVEN
002900*                        REPORT MONTH/YEAR.  USES REPORT
003000*                        WRITER, CONTROLS ARE FINAL PLUS
003100*                        GRP-JOB-TITLE FOR THE PER-TITLE
003200*                        SUBTOTAL AND GRAND-TOTAL LINES.
003300*
003400*                        SEMI-SOURCED FROM PYRGSTR, THE OLD
003500*                        CHECK/PAYMENT REGISTER PRINT PROGRAM.
003600*
003700*    VERSION.            SEE WS-PROG-ID IN WORKING-STORAGE.
003800*
003900*    CALLED MODULES.     PY090 (COMMON VALIDATION - MONTH/YEAR
004000*                        BOUNDS CHECK).
004100*
004200*    FUNCTIONS USED.     NONE.
004300*
004400*    FILES USED.
004500*                        PY050PRM.  REPORT PERIOD PARAMETER.
004600*                        PY050EMP.  EMPLOYEE MASTER (INPUT).
004700*                        PY050STM.  PAY STATEMENT FILE (INPUT).
004800*                        PY050PRT.  JOB-TITLE PAY PRINT FILE.
004900*
005000*    ERROR MESSAGES USED.
005100* SYSTEM WIDE:
005200*                        SY001, SY010, SY013.
005300* PROGRAM SPECIFIC:
005400*                        PY051 - PY054.
005500*
005600* CHANGES:
005700* 20/11/1994 VBC  1.0.00 CREATED - STARTED CODING FROM VACPRINT.
005800* 03/06/1996 VBC  1.1.00 ADDED PAGE-EJECT BEFORE THE FINAL TOTAL
005900*                        LINE WHEN LESS THAN 3 LINES REMAIN.
006000* 09/01/1999 VBC  1.1.01 Y2K - WS-CURRENT-DATE WIDENED TO CCYY.
006100* 19/03/2026 VBC  2.0.00 EMS-1026. REBUILT AS THE EMS PAY-BY-
006200*                        JOB-TITLE REPORT - DROPPED THE CHECK-
006300*                        REGISTER TAX/DEDUCTION COLUMNS
006400*                        ENTIRELY, NOW A SORT/CONTROL-BREAK
006500*                        SUBTOTAL BY EMP-JOB-TITLE FILTERED TO
006600*                        ONE REPORT MONTH/YEAR.
006700* 28/03/2026 VBC  2.1.00 EMS-1028. REPORT PERIOD NOW READ FROM
006800*                        PY050PRM RATHER THAN A SCREEN PROMPT -
006900*                        THIS IS A BATCH PROGRAM WITH NO
007000*                        TERMINAL.
007100* 02/04/2026 VBC  2.1.01 EMS-1032. PERIOD VALIDATION MOVED OUT
007200*                        TO PY090 SO PY060 CAN SHARE THE SAME
007300*                        MONTH/YEAR BOUNDS CHECK.
007400* 07/04/2026 VBC  2.2.00 EMS-1038. DROPPED THE SORT VERB AND
007500*                        PY050SRT WORK FILE - FILTERED STATEMENTS
007600*                        ARE NOW LOADED INTO WS-JOB-PAY-TABLE AND
007700*                        BUBBLE-SORTED BY JOB TITLE, SAME SHAPE AS
007800*                        THE STATEMENT-ORDERING TABLE IN PY020/
007900*                        PY040 - ONE LESS FILE FOR OPERATIONS TO
008000*                        WATCH.
008100* 08/04/2026 VBC  2.3.00 EMS-1041. TWO FIXES FROM AUDIT.  (1) THE
008200*                        REPORT MONTH/YEAR FILTER NOW SPLITS
008300*                        STM-PAY-DATE OUT BY DIVIDE INSTEAD OF
008400*                        RELYING ON WSPYSTMT'S OLD (WRONG)
008500*                        STM-PAY-DATE-GRP REDEFINES.  (2) DROPPED
008600*                        THE PER-STATEMENT DETAIL LINE - THIS
008700*                        REPORT PRINTS ONE LINE PER JOB TITLE
008800*                        WITH ITS TOTAL, NOT A LISTING OF EVERY
008900*                        STATEMENT UNDER IT.
009000*
009100*****************************************************************
009200* COPYRIGHT NOTICE.
009300* ****************
009400*
009500* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
009600* UPDATED 2024-04-16.
009700*
009800* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
009900* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
010000* 1976-2026 AND LATER.
010100*
010200* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
010300* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
010400* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND
010500* LATER.
010600*
010700*****************************************************************
010800*
010900 ENVIRONMENT             DIVISION.
011000*================================
011100*
011200 CONFIGURATION           SECTION.
011300 SPECIAL-NAMES.
011400     C01                       IS TOP-OF-FORM
011500     CRT STATUS                IS COB-CRT-STATUS.
011600*
011700 INPUT-OUTPUT             SECTION.
011800 FILE-CONTROL.
011900*
012000     SELECT PY-REPORT-PARAM-FILE ASSIGN     TO "PY050PRM"
012100                                ORGANIZATION IS LINE SEQUENTIAL
012200                                FILE STATUS  IS PY-PRM-STATUS.
012300*
012400     SELECT PY-EMPLOYEE-FILE   ASSIGN       TO "PY050EMP"
012500                                ORGANIZATION IS INDEXED
012600                                ACCESS MODE  IS DYNAMIC
012700                                RECORD KEY   IS EMP-NO
012800                                FILE STATUS  IS PY-EMP-STATUS.
012900*
013000     SELECT PY-STATEMENT-FILE  ASSIGN       TO "PY050STM"
013100                                ORGANIZATION IS INDEXED
013200                                ACCESS MODE  IS SEQUENTIAL
013300                                RECORD KEY   IS STM-STATEMENT-NO
013400                                ALTERNATE RECORD KEY IS
013500                                               STM-EMP-NO
013600                                               WITH DUPLICATES
013700                                FILE STATUS  IS PY-STM-STATUS.
013800*
013900     SELECT PRINT-FILE         ASSIGN       TO "PY050PRT"
014000                                ORGANIZATION IS LINE SEQUENTIAL
014100                                FILE STATUS  IS PY-PRT-STATUS.
014200*
014300 DATA                     DIVISION.
014400*================================
014500*
014600 FILE                     SECTION.
014700*
014800 FD  PY-REPORT-PARAM-FILE.
014900 01  PY-REPORT-PARAM-RECORD.
015000     03  PRM-REPORT-MONTH    PIC 99.
015100     03  PRM-REPORT-YEAR     PIC 9(4).
015200     03  FILLER              PIC X(74).
015300*
015400 FD  PY-EMPLOYEE-FILE.
015500 COPY "wspyemp.cob".
015600*
015700 FD  PY-STATEMENT-FILE.
015800 COPY "wspystmt.cob".
015900*
016000 FD  PRINT-FILE
016100     REPORT IS JOB-TITLE-PAY-REPORT.
016200*
016300 WORKING-STORAGE SECTION.
016400*-----------------------
016500 77  WS-PROG-ID              PIC X(20) VALUE "PY050 (V 2.3.00)".
016600*
016700 01  WS-FILE-STATUSES.
016800     03  PY-PRM-STATUS       PIC XX.
016900     03  PY-EMP-STATUS       PIC XX.
017000     03  PY-STM-STATUS       PIC XX.
017100     03  PY-PRT-STATUS       PIC XX.
017200     03  FILLER              PIC X(12).
017300*
017400 01  WS-SWITCHES.
017500     03  WS-EOF-STM-SW       PIC X     VALUE "N".
017600         88  STM-AT-EOF                VALUE "Y".
017700         88  STM-NOT-AT-EOF            VALUE "N".
017800     03  WS-TERM-CODE        PIC 9     VALUE ZERO.
017900     03  FILLER              PIC X(19).
018000*
018100 01  WS-COUNTERS.
018200     03  WS-REC-CNT          PIC 9(7)  COMP  VALUE ZERO.
018300     03  WS-JPT-COUNT        PIC 9(3)  COMP  VALUE ZERO.
018400     03  FILLER              PIC X(10).
018500*
018600*  IN-MEMORY TABLE, SAME SHAPE AS PY020'S WS-STATEMENT-TABLE AND
018700*  PY040'S WS-STATEMENT-TABLE - HOLDS EVERY STATEMENT FALLING IN
018800*  THE REQUESTED REPORT MONTH/YEAR WHILE IT IS BUBBLE-SORTED
018900*  ASCENDING BY JOB TITLE FOR THE CONTROL BREAK BELOW.  ONLY THE
019000*  TITLE AND AMOUNT ARE CARRIED - THE REPORT PRINTS ONE TOTAL
019100*  LINE PER TITLE, NOT PER STATEMENT, SO NOTHING ELSE IS NEEDED.
019200*
019300 01  WS-JOB-PAY-TABLE.
019400     03  WS-JPT-ENTRY OCCURS 500 TIMES
019500                       INDEXED BY WS-JPT-IDX.
019600         05  WS-JPT-JOB-TITLE  PIC X(30).
019700         05  WS-JPT-AMOUNT     PIC S9(9)V99  COMP-3.
019800 01  WS-JOB-PAY-TABLE-GRP REDEFINES WS-JOB-PAY-TABLE.
019900     03  WS-JPT-BYTES          PIC X(36) OCCURS 500 TIMES.
020000*
020100 01  WS-JPT-WORK-SWAP.
020200     03  WS-SWAP-JOB-TITLE     PIC X(30).
020300     03  WS-SWAP-AMOUNT        PIC S9(9)V99  COMP-3.
020400 01  WS-JPT-WORK-SWAP-N REDEFINES WS-JPT-WORK-SWAP
020500                             PIC X(36).
020600*
020700 01  WS-PERIOD-PARAMS.
020800     03  WS-RPT-MONTH        PIC 99.
020900     03  WS-RPT-YEAR         PIC 9(4).
021000     03  FILLER              PIC X(14).
021100 01  WS-PERIOD-PARAMS-N REDEFINES WS-PERIOD-PARAMS
021200                             PIC 9(20).
021300*
021400*  STM-PAY-DATE (CCYYMMDD) IS A COMP FIELD - IT IS SPLIT INTO
021500*  ITS CCYY/MM/DD PARTS BY DIVIDE, NOT BY A REDEFINES, SINCE A
021600*  REDEFINES CANNOT UNPACK A BINARY NUMBER INTO SEPARATE DIGITS.
021700*
021800 01  WS-STM-DATE-WORK.
021900     03  WS-STM-CCYY         PIC 9(4).
022000     03  WS-STM-MMDD         PIC 9(4).
022100     03  WS-STM-MM           PIC 9(2).
022200     03  WS-STM-DD           PIC 9(2).
022300*
022400 01  WS-DETAIL-FIELDS.
022500     03  GRP-JOB-TITLE       PIC X(30).
022600     03  WS-DET-AMOUNT       PIC S9(9)V99.
022700     03  FILLER              PIC X(20).
022800 01  WS-DETAIL-FIELDS-N REDEFINES WS-DETAIL-FIELDS
022900                             PIC X(61).
023000*
023100 01  WS-CURRENT-DATE.
023200     03  WS-CURR-CCYY        PIC 9(4).
023300     03  WS-CURR-MM          PIC 9(2).
023400     03  WS-CURR-DD          PIC 9(2).
023500 01  WS-CURRENT-DATE9 REDEFINES WS-CURRENT-DATE
023600                             PIC 9(8).
023700 01  WS-CURRENT-DATE-RAW     PIC X(21).
023800*
023900 01  Error-Messages.
024000* SYSTEM WIDE
024100     03  SY001               PIC X(46)
024200             VALUE "SY001 ABORTING RUN - CHECK FILE STATUS BELOW".
024300* PROGRAM SPECIFIC
024400     03  PY051               PIC X(45)
024500             VALUE "PY051 REPORT PARAMETER FILE OPEN ERROR =    ".
024600     03  PY052               PIC X(45)
024700             VALUE "PY052 EMPLOYEE MASTER OPEN ERROR - STATUS = ".
024800     03  PY053               PIC X(45)
024900             VALUE "PY053 STATEMENT FILE OPEN ERROR - STATUS =  ".
025000     03  PY054               PIC X(45)
025100             VALUE "PY054 REPORT MONTH/YEAR FAILED VALIDATION - ".
025200     03  FILLER              PIC X(10).
025300*
025400 COPY "wspyval.cob".
025500*
025600 REPORT SECTION.
025700*****************
025800*
025900 RD  JOB-TITLE-PAY-REPORT
026000     CONTROLS ARE   FINAL, GRP-JOB-TITLE
026100     PAGE LIMIT      56 LINES
026200     HEADING         1
026300     FIRST DETAIL    5
026400     LAST DETAIL     54.
026500*
026600 01  TYPE PAGE HEADING.
026700     03  LINE  1.
026800         05  COL   1     PIC X(20)   SOURCE WS-PROG-ID.
026900         05  COL  40     PIC X(28)   VALUE
027000                 "EMS PAY BY JOB TITLE REPORT".
027100         05  COL  90     PIC X(6)    VALUE "PAGE  ".
027200         05  COL  96     PIC ZZ9     SOURCE PAGE-COUNTER.
027300     03  LINE  3.
027400         05  COL   1     PIC X(15)   VALUE "REPORT PERIOD ".
027500         05  COL  16     PIC Z9      SOURCE WS-RPT-MONTH.
027600         05  COL  19     PIC X(1)    VALUE "/".
027700         05  COL  20     PIC 9(4)    SOURCE WS-RPT-YEAR.
027800     03  LINE  5.
027900         05  COL   1                 VALUE "JOB TITLE".
028000         05  COL  57                 VALUE "TOTAL PAY".
028100*
028200 01  TYPE CONTROL FOOTING GRP-JOB-TITLE.
028300     03  LINE + 2.
028400         05  COL   1     PIC X(30)   SOURCE GRP-JOB-TITLE.
028500         05  COL  57     PIC ZZ,ZZZ,ZZ9.99
028600                                      SUM WS-DET-AMOUNT.
028700*
028800 01  TYPE CONTROL FOOTING FINAL.
028900     03  LINE + 2.
029000         05  COL   1     PIC X(23)   VALUE
029100                 "GRAND TOTAL, ALL TITLES".
029200         05  COL  57     PIC ZZ,ZZZ,ZZ9.99
029300                                      SUM WS-DET-AMOUNT.
029400*
029500 PROCEDURE DIVISION.
029600*
029700 AA000-MAIN                  SECTION.
029800***********************************
029900*
030000     MOVE     ZERO TO WS-REC-CNT.
030100     MOVE     CURRENT-DATE TO WS-CURRENT-DATE-RAW.
030200     MOVE     WS-CURRENT-DATE-RAW (1:8) TO WS-CURRENT-DATE9.
030300*
030400     PERFORM  AA010-OPEN-FILES THRU AA010-EXIT.
030500     IF       WS-TERM-CODE NOT = ZERO
030600              GOBACK
030700              RETURNING WS-TERM-CODE
030800     END-IF.
030900*
031000     PERFORM  AA040-VALIDATE-PERIOD THRU AA040-EXIT.
031100     IF       WS-TERM-CODE NOT = ZERO
031200              GOBACK
031300              RETURNING WS-TERM-CODE
031400     END-IF.
031500*
031600     PERFORM  AA030-LOAD-PAY-TABLE THRU AA030-EXIT.
031700     PERFORM  AA042-SORT-PAY-TABLE THRU AA042-EXIT.
031800     PERFORM  AA050-REPORT-TOTALS THRU AA050-EXIT.
031900*
032000     CLOSE    PY-EMPLOYEE-FILE
032100              PY-STATEMENT-FILE
032200              PRINT-FILE.
032300     GOBACK.
032400*
032500 AA000-EXIT.  EXIT SECTION.
032600*
032700 AA010-OPEN-FILES            SECTION.
032800***********************************
032900*
033000     MOVE     ZERO TO WS-TERM-CODE.
033100*
033200     OPEN     INPUT PY-REPORT-PARAM-FILE.
033300     IF       PY-PRM-STATUS NOT = "00"
033400              DISPLAY  PY051 PY-PRM-STATUS
033500              MOVE     1 TO WS-TERM-CODE
033600              GO TO    AA010-EXIT
033700     END-IF.
033800     READ     PY-REPORT-PARAM-FILE.
033900     MOVE     PRM-REPORT-MONTH TO WS-RPT-MONTH.
034000     MOVE     PRM-REPORT-YEAR  TO WS-RPT-YEAR.
034100     CLOSE    PY-REPORT-PARAM-FILE.
034200*
034300     OPEN     INPUT PY-EMPLOYEE-FILE.
034400     IF       PY-EMP-STATUS NOT = "00"
034500              DISPLAY  PY052 PY-EMP-STATUS
034600              MOVE     2 TO WS-TERM-CODE
034700              GO TO    AA010-EXIT
034800     END-IF.
034900*
035000     OPEN     INPUT PY-STATEMENT-FILE.
035100     IF       PY-STM-STATUS NOT = "00"
035200              DISPLAY  PY053 PY-STM-STATUS
035300              CLOSE    PY-EMPLOYEE-FILE
035400              MOVE     3 TO WS-TERM-CODE
035500              GO TO    AA010-EXIT
035600     END-IF.
035700*
035800     OPEN     OUTPUT PRINT-FILE.
035900*
036000 AA010-EXIT.  EXIT SECTION.
036100*
036200*  MONTH/YEAR BOUNDS CHECK VIA PY090 - FIRST FAILURE WINS.
036300*
036400 AA040-VALIDATE-PERIOD       SECTION.
036500***********************************
036600*
036700     MOVE     ZERO TO WS-TERM-CODE.
036800     SET      VAL-IS-VALID-MONTH TO TRUE.
036900     MOVE     WS-RPT-MONTH TO VAL-NUMERIC-1.
037000     CALL     "PY090" USING PY-VALIDATION-RECORD.
037100     IF       VAL-REPLY-BAD
037200              DISPLAY  PY054 "MONTH"
037300              MOVE     4 TO WS-TERM-CODE
037400              GO TO    AA040-EXIT
037500     END-IF.
037600*
037700     SET      VAL-IS-VALID-YEAR TO TRUE.
037800     MOVE     WS-RPT-YEAR TO VAL-NUMERIC-1.
037900     CALL     "PY090" USING PY-VALIDATION-RECORD.
038000     IF       VAL-REPLY-BAD
038100              DISPLAY  PY054 "YEAR"
038200              MOVE     5 TO WS-TERM-CODE
038300     END-IF.
038400*
038500 AA040-EXIT.  EXIT SECTION.
038600*
038700*  LOADS WS-JOB-PAY-TABLE WITH ONE ENTRY PER PAY STATEMENT THAT
038800*  FALLS IN THE REQUESTED REPORT MONTH/YEAR, CARRYING THE
038900*  EMPLOYEE'S JOB TITLE LOOKED UP BY EMP-NO.  CAPPED AT 500
039000*  ENTRIES - SEE WS-JOB-PAY-TABLE IN WORKING-STORAGE.
039100*
039200 AA030-LOAD-PAY-TABLE        SECTION.
039300***********************************
039400*
039500     MOVE     ZERO TO WS-JPT-COUNT.
039600     MOVE     "N" TO WS-EOF-STM-SW.
039700     PERFORM  AA035-READ-STATEMENT THRU AA035-EXIT.
039800     PERFORM  AA036-FILTER-STATEMENT THRU AA036-EXIT
039900              UNTIL STM-AT-EOF
040000              OR    WS-JPT-COUNT = 500.
040100*
040200 AA030-EXIT.  EXIT SECTION.
040300*
040400 AA035-READ-STATEMENT        SECTION.
040500***********************************
040600*
040700     READ     PY-STATEMENT-FILE NEXT RECORD.
040800     IF       PY-STM-STATUS NOT = "00"
040900              SET      STM-AT-EOF TO TRUE
041000     END-IF.
041100*
041200 AA035-EXIT.  EXIT SECTION.
041300*
041400 AA036-FILTER-STATEMENT      SECTION.
041500***********************************
041600*
041700     DIVIDE   STM-PAY-DATE BY 10000
041800              GIVING WS-STM-CCYY
041900              REMAINDER WS-STM-MMDD.
042000     DIVIDE   WS-STM-MMDD BY 100
042100              GIVING WS-STM-MM
042200              REMAINDER WS-STM-DD.
042300     IF       WS-STM-MM = WS-RPT-MONTH
042400        AND   WS-STM-CCYY = WS-RPT-YEAR
042500              MOVE     STM-EMP-NO TO EMP-NO
042600              READ     PY-EMPLOYEE-FILE
042700                       INVALID KEY
042800                                MOVE "*** UNKNOWN JOB TITLE ***"
042900                                        TO EMP-JOB-TITLE
043000              END-READ
043100              ADD      1 TO WS-JPT-COUNT
043200              SET      WS-JPT-IDX TO WS-JPT-COUNT
043300              MOVE     EMP-JOB-TITLE TO
043400                       WS-JPT-JOB-TITLE (WS-JPT-IDX)
043500              MOVE     STM-AMOUNT    TO
043600                       WS-JPT-AMOUNT (WS-JPT-IDX)
043700     END-IF.
043800     PERFORM  AA035-READ-STATEMENT THRU AA035-EXIT.
043900*
044000 AA036-EXIT.  EXIT SECTION.
044100*
044200*  BUBBLE SORT, ASCENDING BY WS-JPT-JOB-TITLE - IDENTICAL SHAPE
044300*  TO PY020'S B024/025/026 AND PY040'S AA080/085/086 SO A
044400*  MAINTAINER FAMILIAR WITH ONE RECOGNISES THE OTHERS.
044500*
044600 AA042-SORT-PAY-TABLE        SECTION.
044700***********************************
044800*
044900     IF       WS-JPT-COUNT < 2
045000              GO TO AA042-EXIT
045100     END-IF.
045200     PERFORM  AA043-OUTER-PASS THRU AA043-EXIT
045300              WS-JPT-COUNT TIMES.
045400*
045500 AA042-EXIT.  EXIT SECTION.
045600*
045700 AA043-OUTER-PASS            SECTION.
045800***********************************
045900*
046000     SET      WS-JPT-IDX TO 1.
046100     PERFORM  AA044-INNER-COMPARE THRU AA044-INNER-EXIT
046200              UNTIL WS-JPT-IDX NOT < WS-JPT-COUNT.
046300*
046400 AA043-EXIT.  EXIT SECTION.
046500*
046600 AA044-INNER-COMPARE.
046700     IF       WS-JPT-JOB-TITLE (WS-JPT-IDX) >
046800              WS-JPT-JOB-TITLE (WS-JPT-IDX + 1)
046900              MOVE     WS-JPT-JOB-TITLE (WS-JPT-IDX) TO
047000                       WS-SWAP-JOB-TITLE
047100              MOVE     WS-JPT-AMOUNT (WS-JPT-IDX)    TO
047200                       WS-SWAP-AMOUNT
047300*
047400              MOVE     WS-JPT-JOB-TITLE (WS-JPT-IDX + 1) TO
047500                       WS-JPT-JOB-TITLE (WS-JPT-IDX)
047600              MOVE     WS-JPT-AMOUNT (WS-JPT-IDX + 1)    TO
047700                       WS-JPT-AMOUNT (WS-JPT-IDX)
047800*
047900              MOVE     WS-SWAP-JOB-TITLE TO
048000                       WS-JPT-JOB-TITLE (WS-JPT-IDX + 1)
048100              MOVE     WS-SWAP-AMOUNT    TO
048200                       WS-JPT-AMOUNT (WS-JPT-IDX + 1)
048300     END-IF.
048400     SET      WS-JPT-IDX UP BY 1.
048500*
048600 AA044-INNER-EXIT.  EXIT.
048700*
048800*  WALKS THE NOW-SORTED TABLE, FEEDING ONE ENTRY AT A TIME TO
048900*  REPORT WRITER'S CONTROL-BREAK LOGIC.  GENERATE NAMES THE RD
049000*  ITSELF RATHER THAN A TYPE DETAIL BODY GROUP, SO ONLY THE
049100*  GRP-JOB-TITLE CONTROL FOOTING (ONE LINE PER TITLE, WITH ITS
049200*  TOTAL) AND THE FINAL GRAND TOTAL EVER PRINT - NO PER-
049300*  STATEMENT LISTING.
049400*
049500 AA050-REPORT-TOTALS         SECTION.
049600***********************************
049700*
049800     INITIATE JOB-TITLE-PAY-REPORT.
049900     IF       WS-JPT-COUNT NOT = ZERO
050000              SET      WS-JPT-IDX TO 1
050100              PERFORM  AA056-PRINT-DETAIL THRU AA056-EXIT
050200                       WS-JPT-COUNT TIMES
050300     END-IF.
050400     TERMINATE
050500              JOB-TITLE-PAY-REPORT.
050600*
050700 AA050-EXIT.  EXIT SECTION.
050800*
050900 AA056-PRINT-DETAIL          SECTION.
051000***********************************
051100*
051200     MOVE     WS-JPT-JOB-TITLE (WS-JPT-IDX) TO GRP-JOB-TITLE.
051300     MOVE     WS-JPT-AMOUNT (WS-JPT-IDX)    TO WS-DET-AMOUNT.
051400     ADD      1 TO WS-REC-CNT.
051500     GENERATE JOB-TITLE-PAY-REPORT.
051600     SET      WS-JPT-IDX UP BY 1.
051700*
051800 AA056-EXIT.  EXIT SECTION.
051900*
