000100*RECORD DEFINITION FOR EMPLOYEE MASTER FILE.
000200*USES EMP-NO AS KEY.
000300*
000400*THIS LAYOUT REPLACES THE PAYROLL-TAX FLAVOURED PY-EMPLOYEE-RECORD
000500*USED BY THE TAX/DEDUCTION MODULES - THIS IS THE CUT-DOWN EMS
000600*EMPLOYEE MASTER CARRIED OVER FROM THE CONSOLE/MENU SYSTEM, HOLDING
000700*ONLY WHAT THAT SYSTEM ACTUALLY PERSISTS PER EMPLOYEE.
000800*
000900*29/10/25 VBC - CREATED (ORIGINAL PAYROLL MASTER, SINCE SPLIT OUT).
001000*19/03/26 VBC - EMS-1017. CUT DOWN TO THE EMS FIELD SET - DROPPED
001100*               TAX, DEDUCTION & ACCRUAL GROUPS, KEPT EMP-NO, NAME,
001200*               SSN, JOB/DIVISION, SALARY & EMPLOYMENT TYPE ONLY.
001300*20/03/26 VBC - EMS-1017. ADDED EMP-FULL-NAME WORKING FIELD CARRIED
001400*               IN-RECORD SO REPORTS DO NOT HAVE TO RE-CONCATENATE
001500*               IT EVERY TIME - BUILT BY PY010 ON ADD/UPDATE.
001600*24/03/26 VBC - EMS-1022. EMP-EMPLOY-TYPE WIDENED TO X(15) TO MATCH
001700*               THE LONGEST OF FULL_TIME/PART_TIME/CONTRACT.
001800*02/04/26 VBC - EMS-1030. ADDED EMP-SSN-GRP REDEFINITION FOR
001900*               DISPLAY OF THE SSN AS NNN-NN-NNNN ON THE ROSTER.
002000*
002100 01  PY-EMPLOYEE-RECORD.
002200     03  EMP-NO                PIC 9(9)      COMP.
002300*                                 EMP-ID.  SYSTEM-ASSIGNED, > ZERO.
002400     03  EMP-FIRST-NAME        PIC X(30).
002500*                                 FIRST-NAME.  REQUIRED, NON-BLANK.
002600     03  EMP-LAST-NAME         PIC X(30).
002700*                                 LAST-NAME.  REQUIRED, NON-BLANK.
002800     03  EMP-FULL-NAME         PIC X(61).
002900*                                 DERIVED = EMP-FIRST-NAME, SPACE,
003000*                                 EMP-LAST-NAME - NOT ONE OF THE
003100*                                 CONSOLE SCREEN'S OWN INPUT
003200*                                 FIELDS BUT CARRIED IN-RECORD,
003300*                                 HOUSE FASHION, SO REPORT
003400*                                 PROGRAMS DO NOT EACH RE-DERIVE IT.
003500     03  EMP-SSN               PIC 9(9).
003600*                                 SSN.  EXACTLY 9 DIGITS, DASHES AND
003700*                                 SPACES STRIPPED BEFORE STORAGE.
003800     03  EMP-SSN-GRP    REDEFINES  EMP-SSN.
003900         05  EMP-SSN-AREA      PIC 9(3).
004000         05  EMP-SSN-GROUP     PIC 9(2).
004100         05  EMP-SSN-SERIAL    PIC 9(4).
004200*                                 DISPLAY-ONLY BREAKDOWN OF THE SSN,
004300*                                 USED BY PY040 FOR THE NNN-NN-NNNN
004400*                                 PRINT FORM.
004500     03  EMP-JOB-TITLE         PIC X(30).
004600*                                 JOB-TITLE.  REQUIRED, NON-BLANK.
004700     03  EMP-DIVISION          PIC X(30).
004800*                                 DIVISION.  REQUIRED, NON-BLANK.
004900     03  EMP-SALARY            PIC S9(9)V99  COMP-3.
005000*                                 SALARY.  MUST BE > 0.00.
005100     03  EMP-EMPLOY-TYPE       PIC X(15).
005200         88  EMP-FULL-TIME             VALUE "FULL_TIME      ".
005300         88  EMP-PART-TIME             VALUE "PART_TIME      ".
005400         88  EMP-CONTRACT              VALUE "CONTRACT       ".
005500*                                 EMPLOYMENT-TYPE.  REQUIRED,
005600*                                 NON-BLANK, DEFAULTS FULL_TIME WHEN
005700*                                 AN ADD TRANSACTION LEAVES IT BLANK.
005800     03  EMP-STATUS            PIC X.
005900         88  EMP-REC-ACTIVE            VALUE "A".
006000         88  EMP-REC-DELETED           VALUE "D".
006100*                                 NOT ONE OF THE CONSOLE SCREEN'S
006200*                                 OWN FIELDS - THE BATCH SUBSTITUTE
006300*                                 FOR A DELETE FROM STATEMENT:
006400*                                 PY010 MARKS D AND SKIPS DELETED
006500*                                 RECORDS ON EVERY READ, THE SAME
006600*                                 TRICK USED FOR EMP-STATUS IN THE
006700*                                 FULL PAYROLL MASTER.
006800     03  FILLER                PIC X(50).
006900*                                 RESERVED FOR GROWTH - THIS SHOP
007000*                                 ALWAYS LEAVES SLACK IN A MASTER.
007100*
007200*FIXED RECORD LENGTH 231 BYTES.
007300*
