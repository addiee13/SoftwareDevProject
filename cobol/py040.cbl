000100*****************************************************************
000200*                                                               *
000300*                 EMPLOYEE ROSTER REPORT - EMS                  *
000400*                                                               *
000500*           USES RW (REPORT WRITER FOR PRINTS)                  *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.             PY040.
001300*
001400 AUTHOR.                 V B COEN.
001500*
001600 INSTALLATION.           APPLEWOOD COMPUTERS.
001700*
001800 DATE-WRITTEN.           15/11/1994.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.               COPYRIGHT (C) 1994-2026 & LATER,
002300                          VINCENT BRYAN COEN.
002400                          DISTRIBUTED UNDER THE GNU GENERAL
002500                          PUBLIC LICENSE.  SEE THE FILE COPYING
002600                          FOR DETAILS.
002700*
002800*    REMARKS.            FULL-TIME EMPLOYEE ROSTER REPORT WITH
002900*                        NESTED PAY-STATEMENT HISTORY, MOST
003000*                        RECENT STATEMENT FIRST.  USES REPORT
003100*                        WRITER, CONTROL FINAL ONLY - THIS IS A
003200*                        FLAT DUMP, NO GROUP TOTALS.
003300*
003400*                        SEMI-SOURCED FROM VACPRINT, THE OLD
003500*                        VACATION-ACCRUAL PRINT PROGRAM.
003600*
003700*    VERSION.            SEE WS-PROG-ID IN WORKING-STORAGE.
003800*
003900*    CALLED MODULES.     PY090 (COMMON VALIDATION - NOT NEEDED
004000*                        BY THIS PROGRAM BUT LINKED FOR FUTURE
004100*                        PERIOD-FILTER USE).
004200*
004300*    FUNCTIONS USED.     NONE.
004400*
004500*    FILES USED.
004600*                        PY040EMP.  EMPLOYEE MASTER (INPUT).
004700*                        PY040STM.  PAY STATEMENT FILE (INPUT).
004800*                        PY040PRT.  ROSTER PRINT FILE (OUTPUT).
004900*
005000*    ERROR MESSAGES USED.
005100* SYSTEM WIDE:
005200*                        SY001, SY010, SY013.
005300* PROGRAM SPECIFIC:
005400*                        PY041 - PY043.
005500*
005600* CHANGES:
005700* 15/11/1994 VBC  1.0.00 CREATED - STARTED CODING FROM VACPRINT,
005800*                        THE OLD VACATION-ACCRUAL PRINT PROGRAM.
005900* 02/03/1995 VBC  1.0.01 ADDED PAGE-EJECT ON EMPLOYEE-NUMBER
006000*                        ROLLOVER PAST 9999999.
006100* 22/07/1996 VBC  1.1.00 SWITCHED EMPLOYEE READ FROM RANDOM TO
006200*                        SEQUENTIAL - FASTER FOR A FULL ROSTER.
006300* 09/01/1999 VBC  1.1.01 Y2K - WS-CURRENT-DATE WIDENED TO CCYY,
006400*                        ALL DATE COMPARES NOW 8-DIGIT.
006500* 14/06/2003 VBC  1.2.00 EMP-STATUS DELETED-RECORD SKIP ADDED -
006600*                        WAS SHOWING BATCH-DELETED STAFF.
006700* 19/03/2026 VBC  2.0.00 EMS-1020. REBUILT AS THE EMS FULL-TIME
006800*                        ROSTER REPORT - DROPPED VACATION AND
006900*                        SICK-LEAVE ACCRUAL FIELDS ENTIRELY,
007000*                        NOW LISTS EACH FULL-TIME EMPLOYEE WITH
007100*                        THEIR PAY-STATEMENT HISTORY, NEWEST
007200*                        FIRST.
007300* 27/03/2026 VBC  2.1.00 EMS-1027. STATEMENT HISTORY NOW SORTED
007400*                        BY WS-STM-TABLE INSERTION-SORT PASS
007500*                        RATHER THAN ASSUMING FILE ORDER.
007600* 02/04/2026 VBC  2.1.01 EMS-1031. WIDENED WS-STM-ENTRY TABLE TO
007700*                        50 OCCURRENCES - 25 WAS TOO FEW FOR
007800*                        LONG-SERVICE STAFF IN THE PILOT RUN.
007900* 06/04/2026 VBC  2.1.02 EMS-1032. ADDED SALARY COLUMN TO THE
008000*                        DETAIL LINE AND HEADING - AUDIT ASKED
008100*                        WHY THE ROSTER LISTED EVERY FIELD ON
008200*                        THE MASTER EXCEPT PAY.
008300* 08/04/2026 VBC  2.1.03 EMS-1044. DROPPED THE STATEMENT COLUMN
008400*                        FROM THE NESTED PAY-STATEMENT LINE -
008500*                        IT WAS PRINTING THE EMPLOYEE'S OWN
008600*                        EMP-NO UNDER A "STATEMENT" HEADING,
008700*                        NOT A REAL STATEMENT NUMBER.  WS-STM-
008800*                        ENTRY NEVER CARRIED STM-STATEMENT-NO
008900*                        TO BEGIN WITH.
009000*
009100*****************************************************************
009200* COPYRIGHT NOTICE.
009300* ****************
009400*
009500* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
009600* UPDATED 2024-04-16.
009700*
009800* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
009900* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
010000* 1976-2026 AND LATER.
010100*
010200* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
010300* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
010400* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
010500*
010600* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
010700* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
010800* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
010900* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
011000*
011100*****************************************************************
011200*
011300 ENVIRONMENT             DIVISION.
011400*================================
011500*
011600 CONFIGURATION           SECTION.
011700*
011800 SPECIAL-NAMES.
011900     C01                       IS TOP-OF-FORM
012000     CRT STATUS                IS COB-CRT-STATUS.
012100*
012200 INPUT-OUTPUT             SECTION.
012300 FILE-CONTROL.
012400*
012500     SELECT PY-EMPLOYEE-FILE   ASSIGN       TO "PY040EMP"
012600                                ORGANIZATION IS INDEXED
012700                                ACCESS MODE  IS SEQUENTIAL
012800                                RECORD KEY   IS EMP-NO
012900                                FILE STATUS  IS PY-EMP-STATUS.
013000*
013100     SELECT PY-STATEMENT-FILE  ASSIGN       TO "PY040STM"
013200                                ORGANIZATION IS INDEXED
013300                                ACCESS MODE  IS DYNAMIC
013400                                RECORD KEY   IS STM-STATEMENT-NO
013500                                ALTERNATE RECORD KEY IS
013600                                               STM-EMP-NO
013700                                               WITH DUPLICATES
013800                                FILE STATUS  IS PY-STM-STATUS.
013900*
014000     SELECT PRINT-FILE         ASSIGN       TO "PY040PRT"
014100                                ORGANIZATION IS LINE SEQUENTIAL
014200                                FILE STATUS  IS PY-PRT-STATUS.
014300*
014400 DATA                     DIVISION.
014500*================================
014600*
014700 FILE                     SECTION.
014800*
014900 FD  PY-EMPLOYEE-FILE.
015000 COPY "wspyemp.cob".
015100*
015200 FD  PY-STATEMENT-FILE.
015300 COPY "wspystmt.cob".
015400*
015500 FD  PRINT-FILE
015600     REPORT IS EMPLOYEE-ROSTER-REPORT.
015700*
015800 WORKING-STORAGE SECTION.
015900*-----------------------
016000 77  WS-PROG-ID              PIC X(20) VALUE "PY040 (V 2.1.03)".
016100*
016200 01  WS-FILE-STATUSES.
016300     03  PY-EMP-STATUS       PIC XX.
016400     03  PY-STM-STATUS       PIC XX.
016500     03  PY-PRT-STATUS       PIC XX.
016600     03  FILLER              PIC X(14).
016700*
016800 01  WS-SWITCHES.
016900     03  WS-EOF-EMP-SW       PIC X     VALUE "N".
017000         88  EMP-AT-EOF                VALUE "Y".
017100         88  EMP-NOT-AT-EOF            VALUE "N".
017200     03  WS-EOF-STM-SW       PIC X     VALUE "N".
017300         88  STM-AT-EOF                VALUE "Y".
017400         88  STM-NOT-AT-EOF            VALUE "N".
017500     03  WS-TERM-CODE        PIC 9     VALUE ZERO.
017600     03  FILLER              PIC X(17).
017700*
017800 01  WS-COUNTERS.
017900     03  WS-STM-CNT          PIC 9(3)  COMP  VALUE ZERO.
018000     03  WS-TAB-IX           PIC 9(3)  COMP  VALUE ZERO.
018100     03  WS-TAB-IX2          PIC 9(3)  COMP  VALUE ZERO.
018200     03  FILLER              PIC X(10).
018300*
018400*  ONE ENTRY PER PAY STATEMENT FOUND FOR THE EMPLOYEE CURRENTLY
018500*  BEING PRINTED - LOADED FROM PY-STATEMENT-FILE VIA THE
018600*  ALTERNATE KEY, THEN INSERTION-SORTED DESCENDING ON THE PAY
018700*  DATE (EMS-1027).
018800*
018900 01  WS-STATEMENT-TABLE.
019000     03  WS-STM-ENTRY OCCURS 50 TIMES.
019100         05  WS-STM-DATE     PIC 9(8)          COMP.
019200         05  WS-STM-AMOUNT   PIC S9(9)V99       COMP-3.
019300         05  WS-STM-PERIOD   PIC X(20).
019400*
019500*  BREAKDOWN VIEW OF A TABLE PAY DATE, USED BY THE INSERTION
019600*  SORT COMPARE AND BY THE DETAIL LINE'S CCYY/MM/DD PRINT FORM.
019700*
019800 01  WS-STM-DATE-WORK        PIC 9(8)          COMP.
019900 01  WS-STM-DATE-WORK-GRP REDEFINES WS-STM-DATE-WORK.
020000     03  WS-SDW-CCYY         PIC 9(4).
020100     03  WS-SDW-MM           PIC 9(2).
020200     03  WS-SDW-DD           PIC 9(2).
020300*
020400 01  WS-SWAP-ENTRY.
020500     03  WS-SWAP-DATE        PIC 9(8)          COMP.
020600     03  WS-SWAP-AMOUNT      PIC S9(9)V99       COMP-3.
020700     03  WS-SWAP-PERIOD      PIC X(20).
020800 01  WS-SWAP-ENTRY-N REDEFINES WS-SWAP-ENTRY
020900                             PIC X(30).
021000*
021100 01  WS-CURRENT-DATE.
021200     03  WS-CURR-CCYY        PIC 9(4).
021300     03  WS-CURR-MM          PIC 9(2).
021400     03  WS-CURR-DD          PIC 9(2).
021500 01  WS-CURRENT-DATE9 REDEFINES WS-CURRENT-DATE
021600                             PIC 9(8).
021700 01  WS-CURRENT-DATE-RAW     PIC X(21).
021800*
021900 01  Error-Messages.
022000* SYSTEM WIDE
022100     03  SY001               PIC X(46)
022200             VALUE "SY001 ABORTING RUN - CHECK FILE STATUS BELOW".
022300     03  SY010               PIC X(46)
022400             VALUE "SY010 EMPLOYEE MASTER FILE WILL NOT OPEN     ".
022500     03  SY013               PIC X(47)
022600             VALUE "SY013 STATEMENT FILE WILL NOT OPEN            ".
022700* PROGRAM SPECIFIC
022800     03  PY041               PIC X(45)
022900             VALUE "PY041 EMPLOYEE MASTER OPEN ERROR - STATUS = ".
023000     03  PY042               PIC X(45)
023100             VALUE "PY042 STATEMENT FILE OPEN ERROR - STATUS =  ".
023200     03  PY043               PIC X(45)
023300             VALUE "PY043 PRINT FILE OPEN ERROR - STATUS =      ".
023400     03  FILLER              PIC X(10).
023500*
023600 01  WS-DISPLAY-LINE         PIC X(80)         VALUE SPACES.
023700*
023800 01  WS-DETAIL-FIELDS.
023900     03  WS-DET-STM-DATE     PIC 9(8).
024000     03  WS-DET-STM-AMOUNT   PIC S9(9)V99.
024100     03  WS-DET-STM-PERIOD   PIC X(20).
024200     03  FILLER              PIC X(19).
024300*
024400 REPORT SECTION.
024500*****************
024600*
024700 RD  EMPLOYEE-ROSTER-REPORT
024800     CONTROL       FINAL
024900     PAGE LIMIT    56 LINES
025000     HEADING       1
025100     FIRST DETAIL  5
025200     LAST DETAIL   54.
025300*
025400 01  TYPE PAGE HEADING.
025500     03  LINE  1.
025600         05  COL   1     PIC X(20)   SOURCE WS-PROG-ID.
025700         05  COL  55     PIC X(24)   VALUE
025800                 "EMS EMPLOYEE ROSTER REPORT".
025900         05  COL 105     PIC X(6)    VALUE "PAGE  ".
026000         05  COL 111     PIC ZZ9     SOURCE PAGE-COUNTER.
026100     03  LINE  3.
026200         05  COL   1     PIC X(53)   VALUE
026300                 "FULL-TIME EMPLOYEES ONLY, PAY HISTORY MOST RECENT".
026400     03  LINE  5.
026500         05  COL   1                 VALUE
026600                 "EMP-NO   EMPLOYEE NAME                 ".
026700         05  COL  43                 VALUE
026800                 "JOB TITLE                     DIVISION".
026900         05  COL 105                 VALUE "SALARY".
027000     03  LINE  6.
027100         05  COL   1                 VALUE
027200                 "                  PAY-DATE   AMOUNT".
027300         05  COL  40                 VALUE "PAY-PERIOD".
027400*
027500 01  EMPLOYEE-DETAIL      TYPE DETAIL.
027600     03  LINE + 2.
027700         05  COL   1     PIC 9(9)    SOURCE EMP-NO.
027800         05  COL  11     PIC X(30)   SOURCE EMP-FULL-NAME.
027900         05  COL  43     PIC X(30)   SOURCE EMP-JOB-TITLE.
028000         05  COL  74     PIC X(30)   SOURCE EMP-DIVISION.
028100         05  COL 105     PIC ZZ,ZZZ,ZZ9.99
028200                                      SOURCE EMP-SALARY.
028300*
028400 01  STATEMENT-DETAIL     TYPE DETAIL.
028500     03  LINE + 1.
028600         05  COL  19     PIC 9999/99/99
028700                                      SOURCE WS-DET-STM-DATE.
028800         05  COL  30     PIC ZZ,ZZZ,ZZ9.99
028900                                      SOURCE WS-DET-STM-AMOUNT.
029000         05  COL  47     PIC X(20)   SOURCE WS-DET-STM-PERIOD.
029100*
029200 PROCEDURE DIVISION.
029300*
029400 AA000-MAIN                  SECTION.
029500***********************************
029600*
029700     MOVE     "N"       TO WS-EOF-EMP-SW.
029800     MOVE     "N"       TO WS-EOF-STM-SW.
029900     MOVE     CURRENT-DATE TO WS-CURRENT-DATE-RAW.
030000     MOVE     WS-CURRENT-DATE-RAW (1:8) TO WS-CURRENT-DATE9.
030100*
030200     PERFORM  AA010-OPEN-FILES.
030300     IF       WS-TERM-CODE NOT = ZERO
030400              GOBACK
030500              RETURNING WS-TERM-CODE
030600     END-IF.
030700*
030800     INITIATE EMPLOYEE-ROSTER-REPORT.
030900     PERFORM  AA050-PROCESS-EMPLOYEE THRU AA050-EXIT
031000              UNTIL EMP-AT-EOF.
031100     TERMINATE
031200              EMPLOYEE-ROSTER-REPORT.
031300*
031400     CLOSE    PY-EMPLOYEE-FILE
031500              PY-STATEMENT-FILE
031600              PRINT-FILE.
031700     GOBACK.
031800*
031900 AA000-EXIT.  EXIT SECTION.
032000*
032100 AA010-OPEN-FILES            SECTION.
032200***********************************
032300*
032400     MOVE     ZERO TO WS-TERM-CODE.
032500*
032600     OPEN     INPUT  PY-EMPLOYEE-FILE.
032700     IF       PY-EMP-STATUS NOT = "00"
032800              DISPLAY  SY010
032900              DISPLAY  PY041 PY-EMP-STATUS
033000              MOVE     1 TO WS-TERM-CODE
033100              GO TO    AA010-EXIT
033200     END-IF.
033300*
033400     OPEN     INPUT  PY-STATEMENT-FILE.
033500     IF       PY-STM-STATUS NOT = "00"
033600              DISPLAY  SY013
033700              DISPLAY  PY042 PY-STM-STATUS
033800              CLOSE    PY-EMPLOYEE-FILE
033900              MOVE     2 TO WS-TERM-CODE
034000              GO TO    AA010-EXIT
034100     END-IF.
034200*
034300     OPEN     OUTPUT PRINT-FILE.
034400     IF       PY-PRT-STATUS NOT = "00"
034500              DISPLAY  PY043 PY-PRT-STATUS
034600              CLOSE    PY-EMPLOYEE-FILE
034700              CLOSE    PY-STATEMENT-FILE
034800              MOVE     3 TO WS-TERM-CODE
034900     END-IF.
035000*
035100     PERFORM  AA060-READ-EMPLOYEE THRU AA060-EXIT.
035200*
035300 AA010-EXIT.  EXIT SECTION.
035400*
035500*  ONE ITERATION PER EMPLOYEE ALREADY IN WORKING-STORAGE FROM
035600*  AA060-READ-EMPLOYEE - SKIPS PART-TIME/CONTRACT AND DELETED
035700*  RECORDS, GENERATES THE ROSTER LINE AND ITS NESTED STATEMENT
035800*  HISTORY, THEN READS THE NEXT MASTER RECORD.
035900*
036000 AA050-PROCESS-EMPLOYEE      SECTION.
036100***********************************
036200*
036300     IF       NOT EMP-FULL-TIME
036400        OR    EMP-REC-DELETED
036500              GO TO AA050-NEXT
036600     END-IF.
036700*
036800     GENERATE EMPLOYEE-DETAIL.
036900*
037000     PERFORM  AA070-LOAD-STATEMENTS THRU AA070-EXIT.
037100     PERFORM  AA080-SORT-STATEMENTS THRU AA080-EXIT.
037200     MOVE     1 TO WS-TAB-IX.
037300     PERFORM  AA090-PRINT-STATEMENT THRU AA090-EXIT
037400              UNTIL WS-TAB-IX > WS-STM-CNT.
037500*
037600 AA050-NEXT.
037700     PERFORM  AA060-READ-EMPLOYEE THRU AA060-EXIT.
037800*
037900 AA050-EXIT.  EXIT SECTION.
038000*
038100 AA060-READ-EMPLOYEE         SECTION.
038200***********************************
038300*
038400     READ     PY-EMPLOYEE-FILE NEXT RECORD.
038500     IF       PY-EMP-STATUS = "10"
038600              SET      EMP-AT-EOF TO TRUE
038700     ELSE
038800              IF       PY-EMP-STATUS NOT = "00"
038900                       SET      EMP-AT-EOF TO TRUE
039000              END-IF
039100     END-IF.
039200*
039300 AA060-EXIT.  EXIT SECTION.
039400*
039500*  LOADS EVERY PAY-STATEMENT ROW FOR THE CURRENT EMPLOYEE INTO
039600*  WS-STATEMENT-TABLE VIA THE ALTERNATE KEY, STM-EMP-NO.
039700*
039800 AA070-LOAD-STATEMENTS       SECTION.
039900***********************************
040000*
040100     MOVE     ZERO TO WS-STM-CNT.
040200     MOVE     EMP-NO TO STM-EMP-NO.
040300     START    PY-STATEMENT-FILE KEY IS NOT LESS THAN STM-EMP-NO
040400              INVALID KEY
040500              SET      STM-AT-EOF TO TRUE
040600     END-START.
040700     IF       STM-NOT-AT-EOF
040800              PERFORM  AA075-READ-STATEMENT THRU AA075-EXIT
040900     END-IF.
041000     PERFORM  AA076-ACCUMULATE-STATEMENT THRU AA076-EXIT
041100              UNTIL STM-AT-EOF
041200                 OR STM-EMP-NO NOT = EMP-NO
041300                 OR WS-STM-CNT = 50.
041400*
041500 AA070-EXIT.  EXIT SECTION.
041600*
041700 AA075-READ-STATEMENT        SECTION.
041800***********************************
041900*
042000     READ     PY-STATEMENT-FILE NEXT RECORD.
042100     IF       PY-STM-STATUS NOT = "00"
042200              SET      STM-AT-EOF TO TRUE
042300     END-IF.
042400*
042500 AA075-EXIT.  EXIT SECTION.
042600*
042700 AA076-ACCUMULATE-STATEMENT  SECTION.
042800***********************************
042900*
043000     ADD      1 TO WS-STM-CNT.
043100     MOVE     STM-PAY-DATE   TO WS-STM-DATE   (WS-STM-CNT).
043200     MOVE     STM-AMOUNT     TO WS-STM-AMOUNT (WS-STM-CNT).
043300     MOVE     STM-PAY-PERIOD TO WS-STM-PERIOD (WS-STM-CNT).
043400     PERFORM  AA075-READ-STATEMENT THRU AA075-EXIT.
043500*
043600 AA076-EXIT.  EXIT SECTION.
043700*
043800*  CLASSIC BUBBLE PASS, DESCENDING ON WS-STM-DATE - THE TABLE IS
043900*  NEVER MORE THAN 50 ENTRIES SO A STRAIGHT BUBBLE SORT IS
044000*  PLENTY FAST ENOUGH (EMS-1027).
044100*
044200 AA080-SORT-STATEMENTS       SECTION.
044300***********************************
044400*
044500     IF       WS-STM-CNT < 2
044600              GO TO AA080-EXIT
044700     END-IF.
044800     MOVE     1 TO WS-TAB-IX.
044900     PERFORM  AA085-OUTER-PASS THRU AA085-EXIT
045000              UNTIL WS-TAB-IX >= WS-STM-CNT.
045100*
045200 AA080-EXIT.  EXIT SECTION.
045300*
045400 AA085-OUTER-PASS            SECTION.
045500***********************************
045600*
045700     MOVE     1 TO WS-TAB-IX2.
045800     PERFORM  AA086-INNER-COMPARE THRU AA086-EXIT
045900              UNTIL WS-TAB-IX2 >= WS-STM-CNT.
046000     ADD      1 TO WS-TAB-IX.
046100*
046200 AA085-EXIT.  EXIT SECTION.
046300*
046400 AA086-INNER-COMPARE         SECTION.
046500***********************************
046600*
046700     IF       WS-STM-DATE (WS-TAB-IX2) < WS-STM-DATE (WS-TAB-IX2 + 1)
046800              MOVE     WS-STM-ENTRY (WS-TAB-IX2)     TO WS-SWAP-ENTRY
046900              MOVE     WS-STM-ENTRY (WS-TAB-IX2 + 1) TO
047000                       WS-STM-ENTRY (WS-TAB-IX2)
047100              MOVE     WS-SWAP-ENTRY TO
047200                       WS-STM-ENTRY (WS-TAB-IX2 + 1)
047300     END-IF.
047400     ADD      1 TO WS-TAB-IX2.
047500*
047600 AA086-EXIT.  EXIT SECTION.
047700*
047800 AA090-PRINT-STATEMENT       SECTION.
047900***********************************
048000*
048100     MOVE     WS-STM-DATE (WS-TAB-IX)   TO WS-DET-STM-DATE.
048200     MOVE     WS-STM-AMOUNT (WS-TAB-IX) TO WS-DET-STM-AMOUNT.
048300     MOVE     WS-STM-PERIOD (WS-TAB-IX) TO WS-DET-STM-PERIOD.
048400     GENERATE STATEMENT-DETAIL.
048500     ADD      1 TO WS-TAB-IX.
048600*
048700 AA090-EXIT.  EXIT SECTION.
048800*
