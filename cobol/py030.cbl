000100*****************************************************************
000200*                                                               *
000300*                SALARY INCREASE BATCH - EMS                    *
000400*                                                               *
000500*          APPLIES A PERCENTAGE RISE TO EVERY EMPLOYEE          *
000600*                 WHOSE SALARY FALLS IN A BAND                  *
000700*                                                               *
000800*****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300 PROGRAM-ID.             PY030.
001400*
001500 AUTHOR.                 V B COEN.
001600*
001700 INSTALLATION.           APPLEWOOD COMPUTERS.
001800*
001900 DATE-WRITTEN.           30/03/2026.
002000*
002100 DATE-COMPILED.
002200*
002300 SECURITY.               COPYRIGHT (C) 2026 & LATER,
002400                          VINCENT BRYAN COEN.
002500                          DISTRIBUTED UNDER THE GNU GENERAL
002600                          PUBLIC LICENSE.  SEE THE FILE COPYING
002700                          FOR DETAILS.
002800*
002900*    REMARKS.            SALARY INCREASE BATCH RUN.  READS ONE
003000*                        CONTROL RECORD (PERCENTAGE, MIN-SALARY,
003100*                        MAX-SALARY) FROM PY030PRM, VALIDATES IT
003200*                        VIA THE COMMON VALIDATION MODULE, THEN
003300*                        PASSES THE ENTIRE EMPLOYEE MASTER
003400*                        RECOMPUTING SALARY = SALARY * (1 +
003500*                        PERCENT / 100) ROUNDED FOR EVERY RECORD
003600*                        WHOSE SALARY FALLS MIN-SALARY <= SALARY
003700*                        < MAX-SALARY.  ONE CONTROL RECORD PER
003800*                        RUN - REPLACES THE FORMER CONSOLE MENU'S
003900*                        SALARY-INCREASE OPTION WITH A BATCH JOB.
004000*
004100*    VERSION.            SEE WS-PROG-ID IN WORKING-STORAGE.
004200*
004300*    CALLED MODULES.     PY090 (COMMON VALIDATION).
004400*
004500*    FUNCTIONS USED.     NONE.
004600*
004700*    FILES USED.
004800*                        PY030PRM.  SALARY-INCREASE CONTROL
004900*                                   RECORD INPUT.
005000*                        PY030EMP.  EMPLOYEE MASTER (I/O -
005100*                                   READ/REWRITE IN PLACE).
005200*                        PY030PRT.  RUN SUMMARY REPORT.
005300*
005400*    ERROR MESSAGES USED.
005500* SYSTEM WIDE:
005600*                        SY001.
005700* PROGRAM SPECIFIC:
005800*                        PY301 - PY308.
005900*
006000* CHANGES:
006100* 30/03/2026 VBC  1.0.00 EMS-1040. CREATED - ONE-CONTROL-RECORD
006200*                        BATCH RUN APPLYING A PERCENTAGE
006300*                        INCREASE TO EVERY EMPLOYEE WHOSE SALARY
006400*                        FALLS WITHIN THE GIVEN BAND.
006500* 02/04/2026 VBC  1.0.01 EMS-1041. VALIDATION ORDER CORRECTED
006600*                        PER THE EMS-1041 REQUIREMENTS NOTE -
006700*                        PERCENT, THEN RANGE ORDER, THEN THE TWO
006800*                        POSITIVITY CHECKS, THEN THE REDUNDANT
006900*                        RANGE-VALIDITY RE-CHECK.
007000* 06/04/2026 VBC  1.0.02 EMS-1042. RUN SUMMARY REPORT ADDED SO
007100*                        THE OPERATOR CAN SEE THE COUNT UPDATED
007200*                        WITHOUT GREPPING THE JOB LOG.
007300*
007400*****************************************************************
007500* COPYRIGHT NOTICE.
007600* ****************
007700*
007800* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
007900* UPDATED 2024-04-16.
008000*
008100* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
008200* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
008300* 1976-2026 AND LATER.
008400*
008500* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
008600* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008700* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND
008800* LATER.
008900*
009000*****************************************************************
009100*
009200 ENVIRONMENT             DIVISION.
009300*================================
009400*
009500 CONFIGURATION           SECTION.
009600 SPECIAL-NAMES.
009700     CRT STATUS                IS COB-CRT-STATUS.
009800*
009900 INPUT-OUTPUT             SECTION.
010000 FILE-CONTROL.
010100*
010200     SELECT PY-SALARY-PARAM-FILE ASSIGN      TO "PY030PRM"
010300                                ORGANIZATION IS LINE SEQUENTIAL
010400                                FILE STATUS  IS PY-PRM-STATUS.
010500*
010600     SELECT PY-EMPLOYEE-FILE   ASSIGN       TO "PY030EMP"
010700                                ORGANIZATION IS INDEXED
010800                                ACCESS MODE  IS DYNAMIC
010900                                RECORD KEY   IS EMP-NO
011000                                FILE STATUS  IS PY-EMP-STATUS.
011100*
011200     SELECT PRINT-FILE         ASSIGN       TO "PY030PRT"
011300                                ORGANIZATION IS LINE SEQUENTIAL
011400                                FILE STATUS  IS PY-PRT-STATUS.
011500*
011600 DATA                     DIVISION.
011700*================================
011800*
011900 FILE                     SECTION.
012000*
012100 FD  PY-SALARY-PARAM-FILE.
012200*
012300*  ONE CONTROL RECORD PER RUN - THE PERCENT RISE AND THE BAND OF
012400*  CURRENT SALARIES TO WHICH IT APPLIES.
012500*
012600 01  PY-SALARY-PARAM-RECORD.
012700     03  PRM-MIN-SALARY        PIC 9(7)V99.
012800     03  PRM-MAX-SALARY        PIC 9(7)V99.
012900     03  PRM-PERCENT-INCREASE  PIC 9(3)V99.
013000     03  FILLER                PIC X(59).
013100*
013200 FD  PY-EMPLOYEE-FILE.
013300 COPY "wspyemp.cob".
013400*
013500 FD  PRINT-FILE.
013600 01  PY-PRINT-LINE             PIC X(132).
013700*
013800 WORKING-STORAGE SECTION.
013900*-----------------------
014000 77  WS-PROG-ID              PIC X(20) VALUE "PY030 (V 1.0.02)".
014100*
014200 01  WS-FILE-STATUSES.
014300     03  PY-PRM-STATUS       PIC XX.
014400     03  PY-EMP-STATUS       PIC XX.
014500     03  PY-PRT-STATUS       PIC XX.
014600     03  FILLER              PIC X(14).
014700*
014800 01  WS-SWITCHES.
014900     03  WS-EOF-EMP-SW       PIC X     VALUE "N".
015000         88  EMP-SCAN-AT-EOF           VALUE "Y".
015100         88  EMP-SCAN-NOT-AT-EOF       VALUE "N".
015200     03  WS-TERM-CODE        PIC 9     VALUE ZERO.
015300     03  WS-PARAMS-VALID-SW  PIC X     VALUE "N".
015400         88  WS-PARAMS-ARE-VALID       VALUE "Y".
015500         88  WS-PARAMS-ARE-INVALID     VALUE "N".
015600     03  FILLER              PIC X(17).
015700*
015800 01  WS-COUNTERS.
015900     03  WS-EMPS-SCANNED     PIC 9(7)  COMP  VALUE ZERO.
016000     03  WS-EMPS-UPDATED     PIC 9(7)  COMP  VALUE ZERO.
016100     03  FILLER              PIC X(10).
016200*
016300 01  WS-CURRENT-DATE.
016400     03  WS-CURR-CCYY        PIC 9(4).
016500     03  WS-CURR-MM          PIC 9(2).
016600     03  WS-CURR-DD          PIC 9(2).
016700 01  WS-CURRENT-DATE9 REDEFINES WS-CURRENT-DATE
016800                             PIC 9(8).
016900 01  WS-CURRENT-DATE-RAW     PIC X(21).
017000*
017100*  DISPLAY-EDIT VIEW OF THE PARAMETER RECORD FOR THE RUN-HEADER
017200*  LINE - THE PARAMETER RECORD ITSELF STAYS UNEDITED SO IT CAN
017300*  BE MOVED STRAIGHT INTO THE VALIDATION-MODULE ARGUMENTS.
017400*
017500 01  WS-PARAM-ECHO.
017600     03  WS-ECHO-MIN         PIC ZZZ,ZZ9.99.
017700     03  FILLER              PIC X(2)  VALUE SPACES.
017800     03  WS-ECHO-MAX         PIC ZZZ,ZZ9.99.
017900     03  FILLER              PIC X(2)  VALUE SPACES.
018000     03  WS-ECHO-PCT         PIC ZZ9.99.
018100 01  WS-PARAM-ECHO-N REDEFINES WS-PARAM-ECHO
018200                             PIC X(27).
018300*
018400 01  WS-REPORT-HEADING-1.
018500     03  FILLER              PIC X(30)
018600             VALUE "EMS SALARY INCREASE RUN SUMMARY".
018700     03  FILLER              PIC X(102) VALUE SPACES.
018800*
018900 01  WS-COUNT-ECHO.
019000     03  WS-ECHO-SCANNED     PIC ZZZZZZ9.
019100     03  WS-ECHO-UPDATED     PIC ZZZZZZ9.
019200 01  WS-COUNT-ECHO-N REDEFINES WS-COUNT-ECHO
019300                             PIC X(14).
019400*
019500 01  WS-REPORT-DETAIL-LINE.
019600     03  WS-DET-EMP-NO       PIC ZZZZZZZZ9.
019700     03  FILLER              PIC X(1)  VALUE SPACE.
019800     03  WS-DET-NAME         PIC X(61).
019900     03  FILLER              PIC X(1)  VALUE SPACE.
020000     03  WS-DET-OLD-SALARY   PIC ZZZ,ZZ9.99.
020100     03  FILLER              PIC X(1)  VALUE SPACE.
020200     03  WS-DET-NEW-SALARY   PIC ZZZ,ZZ9.99.
020300     03  FILLER              PIC X(45).
020400*
020500 01  Error-Messages.
020600* SYSTEM WIDE
020700     03  SY001               PIC X(46)
020800             VALUE "SY001 ABORTING RUN - CHECK FILE STATUS BELOW".
020900* PROGRAM SPECIFIC
021000     03  PY301               PIC X(45)
021100             VALUE "PY301 PARAMETER FILE OPEN ERROR - STATUS =  ".
021200     03  PY302               PIC X(45)
021300             VALUE "PY302 EMPLOYEE MASTER OPEN ERROR - STATUS = ".
021400     03  PY303               PIC X(45)
021500             VALUE "PY303 REJECTED - PERCENTAGE NOT POSITIVE    ".
021600     03  PY304               PIC X(45)
021700             VALUE "PY304 REJECTED - MIN-SALARY NOT < MAX-SALARY".
021800     03  PY305               PIC X(45)
021900             VALUE "PY305 REJECTED - MIN-SALARY NOT POSITIVE    ".
022000     03  PY306               PIC X(45)
022100             VALUE "PY306 REJECTED - MAX-SALARY NOT POSITIVE    ".
022200     03  PY307               PIC X(45)
022300             VALUE "PY307 REJECTED - RANGE RE-CHECK FAILED      ".
022400     03  PY308               PIC X(45)
022500             VALUE "PY308 NO PARAMETER RECORD ON PY030PRM       ".
022600     03  FILLER              PIC X(15).
022700*
022800 COPY "wspyval.cob".
022900 COPY "wspysal.cob".
023000*
023100 PROCEDURE DIVISION.
023200*
023300 AA000-MAIN                  SECTION.
023400***********************************
023500*
023600     MOVE     CURRENT-DATE TO WS-CURRENT-DATE-RAW.
023700     MOVE     WS-CURRENT-DATE-RAW (1:8) TO WS-CURRENT-DATE9.
023800     PERFORM  AA010-OPEN-FILES THRU AA010-EXIT.
023900     IF       WS-TERM-CODE NOT = ZERO
024000              GOBACK
024100              RETURNING WS-TERM-CODE
024200     END-IF.
024300*
024400     PERFORM  AA020-READ-PARAMETERS THRU AA020-EXIT.
024500     IF       WS-TERM-CODE NOT = ZERO
024600              CLOSE PY-SALARY-PARAM-FILE PY-EMPLOYEE-FILE PRINT-FILE
024700              GOBACK
024800              RETURNING WS-TERM-CODE
024900     END-IF.
025000*
025100     PERFORM  AA030-VALIDATE-PARAMETERS THRU AA030-EXIT.
025200*
025300     IF       WS-PARAMS-ARE-VALID
025400              PERFORM  AA040-PRINT-RUN-HEADER THRU AA040-EXIT
025500              MOVE     "N" TO WS-EOF-EMP-SW
025600              PERFORM  AA050-SCAN-EMPLOYEE THRU AA050-EXIT
025700                       UNTIL EMP-SCAN-AT-EOF
025800              PERFORM  AA060-PRINT-RUN-TOTAL THRU AA060-EXIT
025900     END-IF.
026000*
026100     CLOSE    PY-SALARY-PARAM-FILE
026200              PY-EMPLOYEE-FILE
026300              PRINT-FILE.
026400     GOBACK.
026500*
026600 AA000-EXIT.  EXIT SECTION.
026700*
026800 AA010-OPEN-FILES            SECTION.
026900***********************************
027000*
027100     MOVE     ZERO TO WS-TERM-CODE.
027200*
027300     OPEN     INPUT PY-SALARY-PARAM-FILE.
027400     IF       PY-PRM-STATUS NOT = "00"
027500              DISPLAY  PY301 PY-PRM-STATUS
027600              MOVE     1 TO WS-TERM-CODE
027700              GO TO    AA010-EXIT
027800     END-IF.
027900*
028000     OPEN     I-O PY-EMPLOYEE-FILE.
028100     IF       PY-EMP-STATUS NOT = "00"
028200              DISPLAY  PY302 PY-EMP-STATUS
028300              CLOSE    PY-SALARY-PARAM-FILE
028400              MOVE     2 TO WS-TERM-CODE
028500              GO TO    AA010-EXIT
028600     END-IF.
028700*
028800     OPEN     OUTPUT PRINT-FILE.
028900*
029000 AA010-EXIT.  EXIT SECTION.
029100*
029200 AA020-READ-PARAMETERS       SECTION.
029300***********************************
029400*
029500     READ     PY-SALARY-PARAM-FILE
029600              AT END
029700                       DISPLAY  PY308
029800                       MOVE     4 TO WS-TERM-CODE
029900                       GO TO    AA020-EXIT
030000     END-READ.
030100*
030200     MOVE     PRM-MIN-SALARY       TO SAL-MIN-SALARY.
030300     MOVE     PRM-MAX-SALARY       TO SAL-MAX-SALARY.
030400     MOVE     PRM-PERCENT-INCREASE TO SAL-PERCENT-INCREASE.
030500     MOVE     ZERO                 TO SAL-EMPS-UPDATED.
030600     SET      SAL-RANGE-BAD TO TRUE.
030700*
030800 AA020-EXIT.  EXIT SECTION.
030900*
031000*  ORDER FIXED TO MATCH THE EMS-1041 REQUIREMENTS NOTE - FIRST
031100*  FAILURE WINS, THEN THE REDUNDANT RANGE-VALIDITY RE-CHECK IS
031200*  RUN EVEN THOUGH IT CANNOT FAIL GIVEN STEPS 1-3 ALREADY
031300*  PASSED - KEPT IN BECAUSE THE REQUIREMENTS NOTE CALLS FOR A
031400*  BELT-AND-BRACES RE-CHECK BEFORE THE MASTER IS TOUCHED.
031500*
031600 AA030-VALIDATE-PARAMETERS   SECTION.
031700***********************************
031800*
031900     SET      WS-PARAMS-ARE-INVALID TO TRUE.
032000*
032100     MOVE     SAL-PERCENT-INCREASE TO VAL-NUMERIC-1.
032200     SET      VAL-IS-VALID-PERCENTAGE TO TRUE.
032300     CALL     "PY090" USING PY-VALIDATION-RECORD.
032400     IF       VAL-REPLY-BAD
032500              DISPLAY  PY303
032600              GO TO    AA030-EXIT
032700     END-IF.
032800*
032900     MOVE     SAL-MIN-SALARY TO VAL-NUMERIC-1.
033000     MOVE     SAL-MAX-SALARY TO VAL-NUMERIC-2.
033100     SET      VAL-IS-VALID-SALARY-RANGE TO TRUE.
033200     CALL     "PY090" USING PY-VALIDATION-RECORD.
033300     IF       VAL-REPLY-BAD
033400              DISPLAY  PY304
033500              GO TO    AA030-EXIT
033600     END-IF.
033700*
033800     MOVE     SAL-MIN-SALARY TO VAL-NUMERIC-1.
033900     SET      VAL-IS-VALID-SALARY TO TRUE.
034000     CALL     "PY090" USING PY-VALIDATION-RECORD.
034100     IF       VAL-REPLY-BAD
034200              DISPLAY  PY305
034300              GO TO    AA030-EXIT
034400     END-IF.
034500*
034600     MOVE     SAL-MAX-SALARY TO VAL-NUMERIC-1.
034700     SET      VAL-IS-VALID-SALARY TO TRUE.
034800     CALL     "PY090" USING PY-VALIDATION-RECORD.
034900     IF       VAL-REPLY-BAD
035000              DISPLAY  PY306
035100              GO TO    AA030-EXIT
035200     END-IF.
035300*
035400*  RE-CHECK - SAME RANGE-ORDER TEST, REQUIRED BY EMS-1041 AS A
035500*  BELT-AND-BRACES DOUBLE VALIDATION BEFORE ANY REWRITE.
035600*
035700     MOVE     SAL-MIN-SALARY TO VAL-NUMERIC-1.
035800     MOVE     SAL-MAX-SALARY TO VAL-NUMERIC-2.
035900     SET      VAL-IS-VALID-SALARY-RANGE TO TRUE.
036000     CALL     "PY090" USING PY-VALIDATION-RECORD.
036100     IF       VAL-REPLY-BAD
036200              DISPLAY  PY307
036300              GO TO    AA030-EXIT
036400     END-IF.
036500*
036600     SET      SAL-RANGE-OK TO TRUE.
036700     SET      WS-PARAMS-ARE-VALID TO TRUE.
036800*
036900 AA030-EXIT.  EXIT SECTION.
037000*
037100 AA040-PRINT-RUN-HEADER      SECTION.
037200***********************************
037300*
037400     MOVE     SPACES TO PY-PRINT-LINE.
037500     MOVE     WS-REPORT-HEADING-1 TO PY-PRINT-LINE.
037600     WRITE    PY-PRINT-LINE.
037700     MOVE     SPACES TO PY-PRINT-LINE.
037800     WRITE    PY-PRINT-LINE.
037900*
038000     MOVE     SAL-MIN-SALARY       TO WS-ECHO-MIN.
038100     MOVE     SAL-MAX-SALARY       TO WS-ECHO-MAX.
038200     MOVE     SAL-PERCENT-INCREASE TO WS-ECHO-PCT.
038300     MOVE     SPACES TO PY-PRINT-LINE.
038400     STRING   "BAND " WS-ECHO-MIN " TO " WS-ECHO-MAX
038500              " AT " WS-ECHO-PCT "%"
038600              DELIMITED BY SIZE INTO PY-PRINT-LINE
038700     END-STRING.
038800     WRITE    PY-PRINT-LINE.
038900     MOVE     SPACES TO PY-PRINT-LINE.
039000     WRITE    PY-PRINT-LINE.
039100*
039200 AA040-EXIT.  EXIT SECTION.
039300*
039400*  BULK UPDATE PASS - THE WHOLE MASTER IS SCANNED ONCE, EACH
039500*  RECORD IN THE BAND (MIN INCLUSIVE, MAX EXCLUSIVE) IS
039600*  RECOMPUTED AND REWRITTEN IN PLACE.
039700*
039800 AA050-SCAN-EMPLOYEE         SECTION.
039900***********************************
040000*
040100     READ     PY-EMPLOYEE-FILE NEXT RECORD
040200              AT END
040300                       SET      EMP-SCAN-AT-EOF TO TRUE
040400                       GO TO    AA050-EXIT
040500     END-READ.
040600*
040700     ADD      1 TO WS-EMPS-SCANNED.
040800     IF       EMP-REC-DELETED
040900              GO TO    AA050-EXIT
041000     END-IF.
041100*
041200     IF       EMP-SALARY NOT < SAL-MIN-SALARY
041300        AND   EMP-SALARY <  SAL-MAX-SALARY
041400              MOVE     EMP-SALARY TO WS-DET-OLD-SALARY
041500              COMPUTE  EMP-SALARY ROUNDED =
041600                       EMP-SALARY *
041700                       (1 + (SAL-PERCENT-INCREASE / 100))
041800              REWRITE  PY-EMPLOYEE-RECORD
041900                       INVALID KEY
042000                                GO TO AA050-EXIT
042100              END-REWRITE
042200              ADD      1 TO WS-EMPS-UPDATED
042300              MOVE     EMP-NO         TO WS-DET-EMP-NO
042400              MOVE     EMP-FULL-NAME  TO WS-DET-NAME
042500              MOVE     EMP-SALARY     TO WS-DET-NEW-SALARY
042600              MOVE     SPACES         TO PY-PRINT-LINE
042700              MOVE     WS-REPORT-DETAIL-LINE TO PY-PRINT-LINE
042800              WRITE    PY-PRINT-LINE
042900     END-IF.
043000*
043100 AA050-EXIT.  EXIT SECTION.
043200*
043300 AA060-PRINT-RUN-TOTAL       SECTION.
043400***********************************
043500*
043600     MOVE     WS-EMPS-UPDATED TO SAL-EMPS-UPDATED.
043700     MOVE     WS-EMPS-SCANNED TO WS-ECHO-SCANNED.
043800     MOVE     WS-EMPS-UPDATED TO WS-ECHO-UPDATED.
043900     MOVE     SPACES TO PY-PRINT-LINE.
044000     WRITE    PY-PRINT-LINE.
044100     MOVE     SPACES TO PY-PRINT-LINE.
044200     STRING   "RECORDS SCANNED " WS-ECHO-SCANNED
044300              "  RECORDS UPDATED " WS-ECHO-UPDATED
044400              DELIMITED BY SIZE INTO PY-PRINT-LINE
044500     END-STRING.
044600     WRITE    PY-PRINT-LINE.
044700*
044800 AA060-EXIT.  EXIT SECTION.
044900*
