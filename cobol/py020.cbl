000100*****************************************************************
000200*                                                               *
000300*              PAY STATEMENT MAINTENANCE - EMS                  *
000400*                                                               *
000500*            RECORD / LIST-BY-EMPLOYEE DISPATCH                 *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.             PY020.
001300*
001400 AUTHOR.                 V B COEN.
001500*
001600 INSTALLATION.           APPLEWOOD COMPUTERS.
001700*
001800 DATE-WRITTEN.           26/03/2026.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.               COPYRIGHT (C) 2026 & LATER,
002300                          VINCENT BRYAN COEN.
002400                          DISTRIBUTED UNDER THE GNU GENERAL
002500                          PUBLIC LICENSE.  SEE THE FILE COPYING
002600                          FOR DETAILS.
002700*
002800*    REMARKS.            PAY STATEMENT MAINTENANCE - READS ONE
002900*                        TRANSACTION RECORD PER REQUEST FROM
003000*                        PY020TRN.  RECORDS A NEW PAY STATEMENT
003100*                        AGAINST AN EMPLOYEE, OR LISTS EVERY
003200*                        STATEMENT FOR ONE EMPLOYEE MOST-RECENT
003300*                        FIRST, VIA THE SAME IN-MEMORY BUBBLE
003400*                        SORT PY040 USES FOR ITS NESTED DETAIL.
003500*
003600*    VERSION.            SEE WS-PROG-ID IN WORKING-STORAGE.
003700*
003800*    CALLED MODULES.     PY090 (COMMON VALIDATION).
003900*
004000*    FUNCTIONS USED.     NONE.
004100*
004200*    FILES USED.
004300*                        PY020TRN.  PAY STATEMENT TRANSACTION
004400*                                   INPUT.
004500*                        PY020EMP.  EMPLOYEE MASTER (INPUT -
004600*                                   EMP-ID EXISTENCE CHECK).
004700*                        PY020STM.  PAY STATEMENT FILE (I/O).
004800*                        PY020PRT.  STATEMENT LISTING/AUDIT.
004900*
005000*    ERROR MESSAGES USED.
005100* SYSTEM WIDE:
005200*                        SY001, SY010, SY013.
005300* PROGRAM SPECIFIC:
005400*                        PY201 - PY209.
005500*
005600* CHANGES:
005700* 26/03/2026 VBC  1.0.00 EMS-1037. CREATED - TRANSACTION-DRIVEN
005800*                        BATCH PROGRAM TO RECORD A PAY STATEMENT
005900*                        AND TO LIST AN EMPLOYEE'S STATEMENTS,
006000*                        MOST RECENT FIRST.
006100* 29/03/2026 VBC  1.0.01 EMS-1038. NEXT-STATEMENT-NO NOW SCANNED
006200*                        FROM THE STATEMENT FILE AT OPEN TIME,
006300*                        SAME APPROACH AS PY010'S NEXT-EMP-NO.
006400* 04/04/2026 VBC  1.0.02 EMS-1039. LIST TRANSACTION NOW REJECTS
006500*                        AN UNKNOWN EMP-ID BEFORE SCANNING THE
006600*                        STATEMENT FILE, MATCHING PY010'S OWN
006700*                        NOT-FOUND HANDLING.
006800*
006900*****************************************************************
007000* COPYRIGHT NOTICE.
007100* ****************
007200*
007300* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
007400* UPDATED 2024-04-16.
007500*
007600* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
007700* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
007800* 1976-2026 AND LATER.
007900*
008000* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
008100* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008200* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND
008300* LATER.
008400*
008500*****************************************************************
008600*
008700 ENVIRONMENT             DIVISION.
008800*================================
008900*
009000 CONFIGURATION           SECTION.
009100 SPECIAL-NAMES.
009200     CRT STATUS                IS COB-CRT-STATUS.
009300*
009400 INPUT-OUTPUT             SECTION.
009500 FILE-CONTROL.
009600*
009700     SELECT PY-STMT-TRANS-FILE ASSIGN      TO "PY020TRN"
009800                                ORGANIZATION IS LINE SEQUENTIAL
009900                                FILE STATUS  IS PY-TRN-STATUS.
010000*
010100     SELECT PY-EMPLOYEE-FILE   ASSIGN       TO "PY020EMP"
010200                                ORGANIZATION IS INDEXED
010300                                ACCESS MODE  IS RANDOM
010400                                RECORD KEY   IS EMP-NO
010500                                FILE STATUS  IS PY-EMP-STATUS.
010600*
010700     SELECT PY-STATEMENT-FILE  ASSIGN       TO "PY020STM"
010800                                ORGANIZATION IS INDEXED
010900                                ACCESS MODE  IS DYNAMIC
011000                                RECORD KEY   IS STM-STATEMENT-NO
011100                                ALTERNATE RECORD KEY IS
011200                                               STM-EMP-NO
011300                                               WITH DUPLICATES
011400                                FILE STATUS  IS PY-STM-STATUS.
011500*
011600     SELECT PRINT-FILE         ASSIGN       TO "PY020PRT"
011700                                ORGANIZATION IS LINE SEQUENTIAL
011800                                FILE STATUS  IS PY-PRT-STATUS.
011900*
012000 DATA                     DIVISION.
012100*================================
012200*
012300 FILE                     SECTION.
012400*
012500 FD  PY-STMT-TRANS-FILE.
012600*
012700*  ONE TRANSACTION PER RECORD - "R" RECORDS A NEW STATEMENT
012800*  AGAINST TRN-EMP-NO, "L" LISTS EVERY STATEMENT FOR TRN-EMP-NO.
012900*
013000 01  PY-STMT-TRANS-RECORD.
013100     03  TRN-CODE              PIC X.
013200         88  TRN-IS-RECORD            VALUE "R".
013300         88  TRN-IS-LIST              VALUE "L".
013400     03  TRN-EMP-NO            PIC 9(9).
013500     03  TRN-AMOUNT            PIC 9(7)V99.
013600     03  TRN-PAY-DATE          PIC 9(8).
013700     03  TRN-PAY-PERIOD        PIC X(20).
013800     03  FILLER                PIC X(43).
013900*
014000 FD  PY-EMPLOYEE-FILE.
014100 COPY "wspyemp.cob".
014200*
014300 FD  PY-STATEMENT-FILE.
014400 COPY "wspystmt.cob".
014500*
014600 FD  PRINT-FILE.
014700 01  PY-PRINT-LINE             PIC X(132).
014800*
014900 WORKING-STORAGE SECTION.
015000*-----------------------
015100 77  WS-PROG-ID              PIC X(20) VALUE "PY020 (V 1.0.02)".
015200*
015300 01  WS-FILE-STATUSES.
015400     03  PY-TRN-STATUS       PIC XX.
015500     03  PY-EMP-STATUS       PIC XX.
015600     03  PY-STM-STATUS       PIC XX.
015700     03  PY-PRT-STATUS       PIC XX.
015800     03  FILLER              PIC X(12).
015900*
016000 01  WS-SWITCHES.
016100     03  WS-EOF-TRN-SW       PIC X     VALUE "N".
016200         88  TRN-AT-EOF                VALUE "Y".
016300         88  TRN-NOT-AT-EOF            VALUE "N".
016400     03  WS-EOF-STM-SW       PIC X     VALUE "N".
016500         88  STM-SCAN-AT-EOF           VALUE "Y".
016600         88  STM-SCAN-NOT-AT-EOF       VALUE "N".
016700     03  WS-TERM-CODE        PIC 9     VALUE ZERO.
016800     03  FILLER              PIC X(17).
016900*
017000 01  WS-COUNTERS.
017100     03  WS-NEXT-STMT-NO     PIC 9(9)  COMP  VALUE ZERO.
017200     03  WS-TRANS-COUNT      PIC 9(7)  COMP  VALUE ZERO.
017300     03  WS-ERROR-COUNT      PIC 9(7)  COMP  VALUE ZERO.
017400     03  WS-LIST-COUNT       PIC 9(3)  COMP  VALUE ZERO.
017500     03  FILLER              PIC X(10).
017600*
017700*  IN-MEMORY TABLE, SAME SHAPE AS PY040'S WS-STATEMENT-TABLE -
017800*  HOLDS ONE EMPLOYEE'S STATEMENTS WHILE THEY ARE SORTED
017900*  DESCENDING BY PAY-DATE FOR THE LIST TRANSACTION.
018000*
018100 01  WS-STATEMENT-TABLE.
018200     03  WS-STMT-ENTRY OCCURS 50 TIMES
018300                       INDEXED BY WS-STMT-IDX.
018400         05  WS-STM-NO         PIC 9(9)      COMP.
018500         05  WS-STM-DATE       PIC 9(8)      COMP.
018600         05  WS-STM-AMOUNT     PIC S9(9)V99  COMP-3.
018700         05  WS-STM-PERIOD     PIC X(20).
018800 01  WS-STATEMENT-TABLE-GRP REDEFINES WS-STATEMENT-TABLE.
018900     03  WS-STMT-BYTES         PIC X(43) OCCURS 50 TIMES.
019000*
019100 01  WS-WORK-SWAP.
019200     03  WS-SWAP-NO            PIC 9(9)      COMP.
019300     03  WS-SWAP-DATE          PIC 9(8)      COMP.
019400     03  WS-SWAP-AMOUNT        PIC S9(9)V99  COMP-3.
019500     03  WS-SWAP-PERIOD        PIC X(20).
019600 01  WS-WORK-SWAP-N REDEFINES WS-WORK-SWAP
019700                             PIC X(35).
019800*
019900 01  WS-CURRENT-DATE.
020000     03  WS-CURR-CCYY        PIC 9(4).
020100     03  WS-CURR-MM          PIC 9(2).
020200     03  WS-CURR-DD          PIC 9(2).
020300 01  WS-CURRENT-DATE9 REDEFINES WS-CURRENT-DATE
020400                             PIC 9(8).
020500 01  WS-CURRENT-DATE-RAW     PIC X(21).
020600*
020700 01  WS-AUDIT-LINE.
020800     03  WS-AUD-TRN-CODE     PIC X.
020900     03  FILLER              PIC X(1)  VALUE SPACE.
021000     03  WS-AUD-EMP-NO       PIC ZZZZZZZZ9.
021100     03  FILLER              PIC X(1)  VALUE SPACE.
021200     03  WS-AUD-STMT-NO      PIC ZZZZZZZZ9.
021300     03  FILLER              PIC X(1)  VALUE SPACE.
021400     03  WS-AUD-DATE         PIC 9999/99/99.
021500     03  FILLER              PIC X(1)  VALUE SPACE.
021600     03  WS-AUD-AMOUNT       PIC ZZ,ZZZ,ZZ9.99.
021700     03  FILLER              PIC X(1)  VALUE SPACE.
021800     03  WS-AUD-RESULT       PIC X(35).
021900     03  FILLER              PIC X(14).
022000*
022100 01  Error-Messages.
022200* SYSTEM WIDE
022300     03  SY001               PIC X(46)
022400             VALUE "SY001 ABORTING RUN - CHECK FILE STATUS BELOW".
022500* PROGRAM SPECIFIC
022600     03  PY201               PIC X(45)
022700             VALUE "PY201 TRANSACTION FILE OPEN ERROR - STATUS =".
022800     03  PY202               PIC X(45)
022900             VALUE "PY202 EMPLOYEE MASTER OPEN ERROR - STATUS = ".
023000     03  PY203               PIC X(45)
023100             VALUE "PY203 STATEMENT FILE OPEN ERROR - STATUS =  ".
023200     03  PY204               PIC X(35)
023300             VALUE "REJECTED - UNKNOWN EMPLOYEE ID    ".
023400     03  PY205               PIC X(35)
023500             VALUE "REJECTED - INVALID AMOUNT          ".
023600     03  PY206               PIC X(35)
023700             VALUE "RECORDED                           ".
023800     03  PY207               PIC X(35)
023900             VALUE "LISTED                              ".
024000     03  PY208               PIC X(35)
024100             VALUE "NO STATEMENTS ON FILE               ".
024200     03  PY209               PIC X(35)
024300             VALUE "REJECTED - UNKNOWN TRANSACTION CODE ".
024400     03  FILLER              PIC X(15).
024500*
024600 COPY "wspyval.cob".
024700*
024800 PROCEDURE DIVISION.
024900*
025000 AA000-MAIN                  SECTION.
025100***********************************
025200*
025300     MOVE     CURRENT-DATE TO WS-CURRENT-DATE-RAW.
025400     MOVE     WS-CURRENT-DATE-RAW (1:8) TO WS-CURRENT-DATE9.
025500     PERFORM  AA010-OPEN-FILES THRU AA010-EXIT.
025600     IF       WS-TERM-CODE NOT = ZERO
025700              GOBACK
025800              RETURNING WS-TERM-CODE
025900     END-IF.
026000*
026100     PERFORM  AA015-FIND-NEXT-STMT-NO THRU AA015-EXIT.
026200*
026300     MOVE     "N" TO WS-EOF-TRN-SW.
026400     PERFORM  AB000-READ-TRANSACTION THRU AB000-EXIT.
026500     PERFORM  AB010-PROCESS-TRANSACTION THRU AB010-EXIT
026600              UNTIL TRN-AT-EOF.
026700*
026800     CLOSE    PY-STMT-TRANS-FILE
026900              PY-EMPLOYEE-FILE
027000              PY-STATEMENT-FILE
027100              PRINT-FILE.
027200     GOBACK.
027300*
027400 AA000-EXIT.  EXIT SECTION.
027500*
027600 AA010-OPEN-FILES            SECTION.
027700***********************************
027800*
027900     MOVE     ZERO TO WS-TERM-CODE.
028000*
028100     OPEN     INPUT PY-STMT-TRANS-FILE.
028200     IF       PY-TRN-STATUS NOT = "00"
028300              DISPLAY  PY201 PY-TRN-STATUS
028400              MOVE     1 TO WS-TERM-CODE
028500              GO TO    AA010-EXIT
028600     END-IF.
028700*
028800     OPEN     INPUT PY-EMPLOYEE-FILE.
028900     IF       PY-EMP-STATUS NOT = "00"
029000              DISPLAY  PY202 PY-EMP-STATUS
029100              MOVE     2 TO WS-TERM-CODE
029200              GO TO    AA010-EXIT
029300     END-IF.
029400*
029500     OPEN     I-O PY-STATEMENT-FILE.
029600     IF       PY-STM-STATUS NOT = "00"
029700              DISPLAY  PY203 PY-STM-STATUS
029800              CLOSE    PY-EMPLOYEE-FILE
029900              MOVE     3 TO WS-TERM-CODE
030000              GO TO    AA010-EXIT
030100     END-IF.
030200*
030300     OPEN     OUTPUT PRINT-FILE.
030400*
030500 AA010-EXIT.  EXIT SECTION.
030600*
030700 AA015-FIND-NEXT-STMT-NO     SECTION.
030800***********************************
030900*
031000     MOVE     ZERO TO WS-NEXT-STMT-NO.
031100*
031200 AA016-SCAN-LOOP.
031300     READ     PY-STATEMENT-FILE NEXT RECORD
031400              AT END
031500                       GO TO AA015-EXIT
031600     END-READ.
031700     IF       STM-STATEMENT-NO > WS-NEXT-STMT-NO
031800              MOVE     STM-STATEMENT-NO TO WS-NEXT-STMT-NO
031900     END-IF.
032000     GO TO    AA016-SCAN-LOOP.
032100*
032200 AA015-EXIT.  EXIT SECTION.
032300*
032400 AB000-READ-TRANSACTION      SECTION.
032500***********************************
032600*
032700     READ     PY-STMT-TRANS-FILE
032800              AT END
032900                       SET      TRN-AT-EOF TO TRUE
033000     END-READ.
033100*
033200 AB000-EXIT.  EXIT SECTION.
033300*
033400 AB010-PROCESS-TRANSACTION   SECTION.
033500***********************************
033600*
033700     ADD      1 TO WS-TRANS-COUNT.
033800     MOVE     TRN-CODE   TO WS-AUD-TRN-CODE.
033900     MOVE     TRN-EMP-NO TO WS-AUD-EMP-NO.
034000     MOVE     ZERO       TO WS-AUD-STMT-NO.
034100*
034200     EVALUATE TRUE
034300         WHEN TRN-IS-RECORD
034400              PERFORM  B010-RECORD-STATEMENT THRU B010-EXIT
034500         WHEN TRN-IS-LIST
034600              PERFORM  B020-LIST-STATEMENTS THRU B020-EXIT
034700         WHEN OTHER
034800              ADD      1 TO WS-ERROR-COUNT
034900              MOVE     PY209 TO WS-AUD-RESULT
035000              PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT
035100     END-EVALUATE.
035200*
035300     PERFORM  AB000-READ-TRANSACTION THRU AB000-EXIT.
035400*
035500 AB010-EXIT.  EXIT SECTION.
035600*
035700*  RECORD - THE EMPLOYEE MUST EXIST, THE AMOUNT MUST BE A VALID
035800*  SALARY-SHAPED FIGURE (REUSES ISVALIDSALARY - BOTH ARE
035900*  STRICTLY-POSITIVE MONEY AMOUNTS), THEN A NEW STATEMENT IS
036000*  APPENDED UNDER THE NEXT-ASSIGNED STATEMENT-ID.
036100*
036200 B010-RECORD-STATEMENT       SECTION.
036300***********************************
036400*
036500     MOVE     TRN-EMP-NO TO EMP-NO.
036600     READ     PY-EMPLOYEE-FILE
036700              INVALID KEY
036800                       ADD      1 TO WS-ERROR-COUNT
036900                       MOVE     PY204 TO WS-AUD-RESULT
037000                       PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT
037100                       GO TO    B010-EXIT
037200     END-READ.
037300*
037400     MOVE     TRN-AMOUNT TO VAL-NUMERIC-1.
037500     SET      VAL-IS-VALID-SALARY TO TRUE.
037600     CALL     "PY090" USING PY-VALIDATION-RECORD.
037700     IF       VAL-REPLY-BAD
037800              ADD      1 TO WS-ERROR-COUNT
037900              MOVE     PY205 TO WS-AUD-RESULT
038000              PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT
038100              GO TO    B010-EXIT
038200     END-IF.
038300*
038400     ADD      1 TO WS-NEXT-STMT-NO.
038500     MOVE     WS-NEXT-STMT-NO TO STM-STATEMENT-NO.
038600     MOVE     TRN-EMP-NO      TO STM-EMP-NO.
038700     MOVE     TRN-AMOUNT      TO STM-AMOUNT.
038800     MOVE     TRN-PAY-DATE    TO STM-PAY-DATE.
038900     MOVE     TRN-PAY-PERIOD  TO STM-PAY-PERIOD.
039000*
039100     WRITE    PY-STATEMENT-RECORD
039200              INVALID KEY
039300                       ADD  1 TO WS-ERROR-COUNT
039400                       MOVE "REJECTED - DUPLICATE STATEMENT-ID"
039500                               TO WS-AUD-RESULT
039600                       PERFORM C900-WRITE-AUDIT-LINE THRU C900-EXIT
039700                       GO TO B010-EXIT
039800     END-WRITE.
039900*
040000     MOVE     STM-STATEMENT-NO TO WS-AUD-STMT-NO.
040100     MOVE     STM-PAY-DATE     TO WS-AUD-DATE.
040200     MOVE     STM-AMOUNT       TO WS-AUD-AMOUNT.
040300     MOVE     PY206            TO WS-AUD-RESULT.
040400     PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT.
040500*
040600 B010-EXIT.  EXIT SECTION.
040700*
040800*  LIST - LOADS EVERY STATEMENT FOR TRN-EMP-NO INTO THE TABLE VIA
040900*  THE ALTERNATE KEY, BUBBLE-SORTS DESCENDING BY PAY-DATE (SAME
041000*  ALGORITHM AS PY040'S AA080/085/086), THEN WRITES ONE AUDIT/
041100*  LISTING LINE PER ENTRY IN THAT ORDER.
041200*
041300 B020-LIST-STATEMENTS        SECTION.
041400***********************************
041500*
041600     MOVE     TRN-EMP-NO TO EMP-NO.
041700     READ     PY-EMPLOYEE-FILE
041800              INVALID KEY
041900                       ADD      1 TO WS-ERROR-COUNT
042000                       MOVE     PY204 TO WS-AUD-RESULT
042100                       PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT
042200                       GO TO    B020-EXIT
042300     END-READ.
042400*
042500     MOVE     ZERO TO WS-LIST-COUNT.
042600     MOVE     TRN-EMP-NO TO STM-EMP-NO.
042700     MOVE     "N" TO WS-EOF-STM-SW.
042800     START    PY-STATEMENT-FILE KEY IS = STM-EMP-NO
042900              ALTERNATE RECORD KEY
043000              INVALID KEY
043100                       SET      STM-SCAN-AT-EOF TO TRUE
043200     END-START.
043300     PERFORM  B022-LOAD-ONE-STATEMENT THRU B022-EXIT
043400              UNTIL STM-SCAN-AT-EOF
043500              OR    WS-LIST-COUNT = 50.
043600*
043700     IF       WS-LIST-COUNT = ZERO
043800              MOVE     PY208 TO WS-AUD-RESULT
043900              PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT
044000              GO TO    B020-EXIT
044100     END-IF.
044200*
044300     PERFORM  B024-SORT-STATEMENTS THRU B024-EXIT.
044400*
044500     SET      WS-STMT-IDX TO 1.
044600     PERFORM  B026-PRINT-ONE-ENTRY THRU B026-EXIT
044700              WS-LIST-COUNT TIMES.
044800*
044900 B020-EXIT.  EXIT SECTION.
045000*
045100 B022-LOAD-ONE-STATEMENT     SECTION.
045200***********************************
045300*
045400     READ     PY-STATEMENT-FILE NEXT RECORD
045500              AT END
045600                       SET      STM-SCAN-AT-EOF TO TRUE
045700                       GO TO    B022-EXIT
045800     END-READ.
045900     IF       STM-EMP-NO NOT = TRN-EMP-NO
046000              SET      STM-SCAN-AT-EOF TO TRUE
046100              GO TO    B022-EXIT
046200     END-IF.
046300*
046400     ADD      1 TO WS-LIST-COUNT.
046500     SET      WS-STMT-IDX TO WS-LIST-COUNT.
046600     MOVE     STM-STATEMENT-NO TO WS-STM-NO (WS-STMT-IDX).
046700     MOVE     STM-PAY-DATE     TO WS-STM-DATE (WS-STMT-IDX).
046800     MOVE     STM-AMOUNT       TO WS-STM-AMOUNT (WS-STMT-IDX).
046900     MOVE     STM-PAY-PERIOD   TO WS-STM-PERIOD (WS-STMT-IDX).
047000*
047100 B022-EXIT.  EXIT SECTION.
047200*
047300*  BUBBLE SORT, DESCENDING BY WS-STM-DATE - IDENTICAL SHAPE TO
047400*  PY040'S AA080/085/086 SO A MAINTAINER FAMILIAR WITH ONE
047500*  RECOGNISES THE OTHER.
047600*
047700 B024-SORT-STATEMENTS        SECTION.
047800***********************************
047900*
048000     IF       WS-LIST-COUNT < 2
048100              GO TO B024-EXIT
048200     END-IF.
048300     SET      WS-STMT-IDX TO 1.
048400     PERFORM  B025-OUTER-PASS THRU B025-EXIT
048500              WS-LIST-COUNT TIMES.
048600*
048700 B024-EXIT.  EXIT SECTION.
048800*
048900 B025-OUTER-PASS             SECTION.
049000***********************************
049100*
049200     SET      WS-STMT-IDX TO 1.
049300     PERFORM  B026-INNER-COMPARE THRU B026-INNER-EXIT
049400              UNTIL WS-STMT-IDX NOT < WS-LIST-COUNT.
049500*
049600 B025-EXIT.  EXIT SECTION.
049700*
049800 B026-INNER-COMPARE.
049900     IF       WS-STM-DATE (WS-STMT-IDX) <
050000              WS-STM-DATE (WS-STMT-IDX + 1)
050100              MOVE     WS-STM-NO (WS-STMT-IDX)     TO WS-SWAP-NO
050200              MOVE     WS-STM-DATE (WS-STMT-IDX)   TO WS-SWAP-DATE
050300              MOVE     WS-STM-AMOUNT (WS-STMT-IDX) TO
050400                       WS-SWAP-AMOUNT
050500              MOVE     WS-STM-PERIOD (WS-STMT-IDX) TO
050600                       WS-SWAP-PERIOD
050700*
050800              MOVE     WS-STM-NO (WS-STMT-IDX + 1)     TO
050900                       WS-STM-NO (WS-STMT-IDX)
051000              MOVE     WS-STM-DATE (WS-STMT-IDX + 1)   TO
051100                       WS-STM-DATE (WS-STMT-IDX)
051200              MOVE     WS-STM-AMOUNT (WS-STMT-IDX + 1) TO
051300                       WS-STM-AMOUNT (WS-STMT-IDX)
051400              MOVE     WS-STM-PERIOD (WS-STMT-IDX + 1) TO
051500                       WS-STM-PERIOD (WS-STMT-IDX)
051600*
051700              MOVE     WS-SWAP-NO     TO WS-STM-NO (WS-STMT-IDX + 1)
051800              MOVE     WS-SWAP-DATE   TO
051900                       WS-STM-DATE (WS-STMT-IDX + 1)
052000              MOVE     WS-SWAP-AMOUNT TO
052100                       WS-STM-AMOUNT (WS-STMT-IDX + 1)
052200              MOVE     WS-SWAP-PERIOD TO
052300                       WS-STM-PERIOD (WS-STMT-IDX + 1)
052400     END-IF.
052500     SET      WS-STMT-IDX UP BY 1.
052600*
052700 B026-INNER-EXIT.  EXIT.
052800*
052900 B026-PRINT-ONE-ENTRY        SECTION.
053000***********************************
053100*
053200     MOVE     WS-STM-NO (WS-STMT-IDX)     TO WS-AUD-STMT-NO.
053300     MOVE     WS-STM-DATE (WS-STMT-IDX)   TO WS-AUD-DATE.
053400     MOVE     WS-STM-AMOUNT (WS-STMT-IDX) TO WS-AUD-AMOUNT.
053500     MOVE     PY207 TO WS-AUD-RESULT.
053600     PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT.
053700     SET      WS-STMT-IDX UP BY 1.
053800*
053900 B026-EXIT.  EXIT SECTION.
054000*
054100 C900-WRITE-AUDIT-LINE       SECTION.
054200***********************************
054300*
054400     MOVE     SPACES TO PY-PRINT-LINE.
054500     MOVE     WS-AUDIT-LINE TO PY-PRINT-LINE.
054600     WRITE    PY-PRINT-LINE.
054700*
054800 C900-EXIT.  EXIT SECTION.
054900*
