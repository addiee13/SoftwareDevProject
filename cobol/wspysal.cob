000100*RECORD DEFINITION FOR SALARY INCREASE CONTROL PARAMETERS.
000200*TRANSIENT CONTROL RECORD - NOT WRITTEN TO ANY FILE, BUILT ONLY
000300*IN WORKING-STORAGE OF PY030 FROM THE RUN'S PARAMETER CARD.
000400*
000500*THIS LAYOUT REPLACES THE INTERVAL/APPLY-NUMBER FLAVOURED
000600*PY-PAY-RECORD AND PY-PAY-HEADER ORIGINALLY CARRIED HERE FOR
000700*THE PAY-ELEMENT SIDE OF THE FULL PAYROLL SUITE - THE EMS
000800*SALARY INCREASE BATCH HAS NO PAY ELEMENTS, ONLY A SALARY BAND
000900*AND A PERCENTAGE, SO THE RECORD IS REBUILT FROM SCRATCH BELOW.
001000*
001100*29/10/25 VBC - CREATED (ORIGINAL PY-PAY-RECORD, SINCE REPLACED).
001200*19/03/26 VBC - EMS-1019. DROPPED PY-PAY-RECORD AND PY-PAY-
001300*               HEADER ENTIRELY - REPLACED WITH PY-SALARY-
001400*               TRANS-RECORD, THE MIN/MAX/PERCENT BAND CARRIED
001500*               BY PY030 THROUGH THE WHOLE MASTER FILE ON EACH
001600*               RUN OF THE SALARY INCREASE BATCH.  NOT KEYED,
001700*               NOT ON A FILE - LINKAGE-STYLE ONLY.
001800*26/03/26 VBC - EMS-1025. SAL-PERCENT-INCREASE NARROWED TO
001900*               S9(3)V99 - INCREASE PERCENTAGES ARE CAPPED BELOW
002000*               1000% BY SY013 EDITS, A FOUR-DIGIT WHOLE PART
002100*               WAS NEVER GOING TO BE USED.
002200*
002300 01  PY-SALARY-TRANS-RECORD.
002400     03  SAL-MIN-SALARY        PIC S9(9)V99  COMP-3.
002500*                                 MIN-SALARY.  LOWER BOUND,
002600*                                 INCLUSIVE.
002700     03  SAL-MAX-SALARY        PIC S9(9)V99  COMP-3.
002800*                                 MAX-SALARY.  UPPER BOUND,
002900*                                 EXCLUSIVE.
003000     03  SAL-PERCENT-INCREASE  PIC S9(3)V99  COMP-3.
003100*                                 PERCENTAGE-INCREASE.  PERCENT
003200*                                 TO APPLY, MUST BE > 0.00.
003300     03  SAL-RANGE-VALID       PIC X.
003400         88  SAL-RANGE-OK              VALUE "Y".
003500         88  SAL-RANGE-BAD             VALUE "N".
003600*                                 SET BY PY090'S RANGE-ORDER
003700*                                 CHECK (MIN-SALARY < MAX-SALARY)
003800*                                 BEFORE PY030 STARTS THE BULK
003900*                                 UPDATE PASS - NOT PERSISTED,
004000*                                 WORKING-STORAGE ONLY.
004100     03  SAL-EMPS-UPDATED      PIC 9(7)      COMP.
004200*                                 COUNT OF ROWS AFFECTED BY THE
004300*                                 BULK UPDATE, PRINTED ON THE
004400*                                 RUN SUMMARY REPORT AT AA060.
004500     03  FILLER                PIC X(20).
004600*                                 RESERVED FOR GROWTH.
004700*
004800*FIXED RECORD LENGTH 46 BYTES.
004900*
