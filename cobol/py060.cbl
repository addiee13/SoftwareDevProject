000100*****************************************************************
000200*                                                               *
000300*               PAY BY DIVISION REPORTING - EMS                 *
000400*                                                               *
000500*            USES RW (REPORT WRITER FOR PRINTS)                 *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.             PY060.
001300*
001400 AUTHOR.                 V B COEN.
001500*
001600 INSTALLATION.           APPLEWOOD COMPUTERS.
001700*
001800 DATE-WRITTEN.           20/11/1994.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.               COPYRIGHT (C) 1994-2026 & LATER,
002300                          VINCENT BRYAN COEN.
002400                          DISTRIBUTED UNDER THE GNU GENERAL
002500                          PUBLIC LICENSE.  SEE THE FILE COPYING
002600                          FOR DETAILS.
002700*
002800*    REMARKS.            TOTAL PAY BY DIVISION FOR A GIVEN
002900*                        REPORT MONTH/YEAR.  USES REPORT
003000*                        WRITER, CONTROLS ARE FINAL PLUS
003100*                        GRP-DIVISION FOR THE PER-DIVISION
003200*                        SUBTOTAL AND GRAND-TOTAL LINES.
003300*
003400*                        TWIN OF PY050 (PAY BY JOB TITLE) -
003500*                        SAME SHAPE, DIFFERENT CONTROL FIELD.
003600*
003700*    VERSION.            SEE WS-PROG-ID IN WORKING-STORAGE.
003800*
003900*    CALLED MODULES.     PY090 (COMMON VALIDATION - MONTH/YEAR
004000*                        BOUNDS CHECK).
004100*
004200*    FUNCTIONS USED.     NONE.
004300*
004400*    FILES USED.
004500*                        PY060PRM.  REPORT PERIOD PARAMETER.
004600*                        PY060EMP.  EMPLOYEE MASTER (INPUT).
004700*                        PY060STM.  PAY STATEMENT FILE (INPUT).
004800*                        PY060PRT.  DIVISION PAY PRINT FILE.
004900*
005000*    ERROR MESSAGES USED.
005100* SYSTEM WIDE:
005200*                        SY001, SY010, SY013.
005300* PROGRAM SPECIFIC:
005400*                        PY061 - PY064.
005500*
005600* CHANGES:
005700* 21/11/1994 VBC  1.0.00 CREATED - CLONED FROM PYRGSTR ALONGSIDE
005800*                        WHAT LATER BECAME PY050.
005900* 03/06/1996 VBC  1.1.00 ADDED PAGE-EJECT BEFORE THE FINAL TOTAL
006000*                        LINE WHEN LESS THAN 3 LINES REMAIN.
006100* 09/01/1999 VBC  1.1.01 Y2K - WS-CURRENT-DATE WIDENED TO CCYY.
006200* 19/03/2026 VBC  2.0.00 EMS-1027. REBUILT AS THE EMS PAY-BY-
006300*                        DIVISION REPORT - SAME SORT/CONTROL-
006400*                        BREAK SHAPE AS PY050 BUT KEYED ON
006500*                        EMP-DIVISION RATHER THAN EMP-JOB-TITLE.
006600* 28/03/2026 VBC  2.1.00 EMS-1028. REPORT PERIOD NOW READ FROM
006700*                        PY060PRM RATHER THAN A SCREEN PROMPT -
006800*                        THIS IS A BATCH PROGRAM WITH NO
006900*                        TERMINAL.
007000* 02/04/2026 VBC  2.1.01 EMS-1032. PERIOD VALIDATION MOVED OUT
007100*                        TO PY090 SO PY050 AND PY060 SHARE THE
007200*                        SAME MONTH/YEAR BOUNDS CHECK.
007300* 07/04/2026 VBC  2.2.00 EMS-1039. DROPPED THE SORT VERB AND
007400*                        PY060SRT WORK FILE - FILTERED STATEMENTS
007500*                        ARE NOW LOADED INTO WS-DIV-PAY-TABLE AND
007600*                        BUBBLE-SORTED BY DIVISION, SAME SHAPE AS
007700*                        THE STATEMENT-ORDERING TABLE IN PY020/
007800*                        PY040/PY050 - ONE LESS FILE FOR
007900*                        OPERATIONS TO WATCH.
008000* 08/04/2026 VBC  2.3.00 EMS-1042. TWO FIXES FROM AUDIT.  (1) THE
008100*                        REPORT MONTH/YEAR FILTER NOW SPLITS
008200*                        STM-PAY-DATE OUT BY DIVIDE INSTEAD OF
008300*                        RELYING ON WSPYSTMT'S OLD (WRONG)
008400*                        STM-PAY-DATE-GRP REDEFINES.  (2) DROPPED
008500*                        THE PER-STATEMENT DETAIL LINE - THIS
008600*                        REPORT PRINTS ONE LINE PER DIVISION
008700*                        WITH ITS TOTAL, NOT A LISTING OF EVERY
008800*                        STATEMENT UNDER IT.
008900*
009000*****************************************************************
009100* COPYRIGHT NOTICE.
009200* ****************
009300*
009400* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
009500* UPDATED 2024-04-16.
009600*
009700* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
009800* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
009900* 1976-2026 AND LATER.
010000*
010100* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
010200* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
010300* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND
010400* LATER.
010500*
010600*****************************************************************
010700*
010800 ENVIRONMENT             DIVISION.
010900*================================
011000*
011100 CONFIGURATION           SECTION.
011200 SPECIAL-NAMES.
011300     C01                       IS TOP-OF-FORM
011400     CRT STATUS                IS COB-CRT-STATUS.
011500*
011600 INPUT-OUTPUT             SECTION.
011700 FILE-CONTROL.
011800*
011900     SELECT PY-REPORT-PARAM-FILE ASSIGN     TO "PY060PRM"
012000                                ORGANIZATION IS LINE SEQUENTIAL
012100                                FILE STATUS  IS PY-PRM-STATUS.
012200*
012300     SELECT PY-EMPLOYEE-FILE   ASSIGN       TO "PY060EMP"
012400                                ORGANIZATION IS INDEXED
012500                                ACCESS MODE  IS DYNAMIC
012600                                RECORD KEY   IS EMP-NO
012700                                FILE STATUS  IS PY-EMP-STATUS.
012800*
012900     SELECT PY-STATEMENT-FILE  ASSIGN       TO "PY060STM"
013000                                ORGANIZATION IS INDEXED
013100                                ACCESS MODE  IS SEQUENTIAL
013200                                RECORD KEY   IS STM-STATEMENT-NO
013300                                ALTERNATE RECORD KEY IS
013400                                               STM-EMP-NO
013500                                               WITH DUPLICATES
013600                                FILE STATUS  IS PY-STM-STATUS.
013700*
013800     SELECT PRINT-FILE         ASSIGN       TO "PY060PRT"
013900                                ORGANIZATION IS LINE SEQUENTIAL
014000                                FILE STATUS  IS PY-PRT-STATUS.
014100*
014200 DATA                     DIVISION.
014300*================================
014400*
014500 FILE                     SECTION.
014600*
014700 FD  PY-REPORT-PARAM-FILE.
014800 01  PY-REPORT-PARAM-RECORD.
014900     03  PRM-REPORT-MONTH    PIC 99.
015000     03  PRM-REPORT-YEAR     PIC 9(4).
015100     03  FILLER              PIC X(74).
015200*
015300 FD  PY-EMPLOYEE-FILE.
015400 COPY "wspyemp.cob".
015500*
015600 FD  PY-STATEMENT-FILE.
015700 COPY "wspystmt.cob".
015800*
015900 FD  PRINT-FILE
016000     REPORT IS DIVISION-PAY-REPORT.
016100*
016200 WORKING-STORAGE SECTION.
016300*-----------------------
016400 77  WS-PROG-ID              PIC X(20) VALUE "PY060 (V 2.3.00)".
016500*
016600 01  WS-FILE-STATUSES.
016700     03  PY-PRM-STATUS       PIC XX.
016800     03  PY-EMP-STATUS       PIC XX.
016900     03  PY-STM-STATUS       PIC XX.
017000     03  PY-PRT-STATUS       PIC XX.
017100     03  FILLER              PIC X(12).
017200*
017300 01  WS-SWITCHES.
017400     03  WS-EOF-STM-SW       PIC X     VALUE "N".
017500         88  STM-AT-EOF                VALUE "Y".
017600         88  STM-NOT-AT-EOF            VALUE "N".
017700     03  WS-TERM-CODE        PIC 9     VALUE ZERO.
017800     03  FILLER              PIC X(19).
017900*
018000 01  WS-COUNTERS.
018100     03  WS-REC-CNT          PIC 9(7)  COMP  VALUE ZERO.
018200     03  WS-DPT-COUNT        PIC 9(3)  COMP  VALUE ZERO.
018300     03  FILLER              PIC X(07).
018400*
018500 01  WS-PERIOD-PARAMS.
018600     03  WS-RPT-MONTH        PIC 99.
018700     03  WS-RPT-YEAR         PIC 9(4).
018800     03  FILLER              PIC X(14).
018900 01  WS-PERIOD-PARAMS-N REDEFINES WS-PERIOD-PARAMS
019000                             PIC 9(20).
019100*
019200 01  WS-DETAIL-FIELDS.
019300     03  GRP-DIVISION        PIC X(30).
019400     03  WS-DET-AMOUNT       PIC S9(9)V99.
019500     03  FILLER              PIC X(20).
019600 01  WS-DETAIL-FIELDS-N REDEFINES WS-DETAIL-FIELDS
019700                             PIC X(61).
019800*
019900*  STM-PAY-DATE (CCYYMMDD) IS A COMP FIELD - IT IS SPLIT INTO
020000*  ITS CCYY/MM/DD PARTS BY DIVIDE, NOT BY A REDEFINES, SINCE A
020100*  REDEFINES CANNOT UNPACK A BINARY NUMBER INTO SEPARATE DIGITS.
020200*
020300 01  WS-STM-DATE-WORK.
020400     03  WS-STM-CCYY         PIC 9(4).
020500     03  WS-STM-MMDD         PIC 9(4).
020600     03  WS-STM-MM           PIC 9(2).
020700     03  WS-STM-DD           PIC 9(2).
020800*
020900*  IN-MEMORY TABLE, SAME SHAPE AS PY050'S WS-JOB-PAY-TABLE -
021000*  HOLDS EVERY STATEMENT FALLING IN THE REQUESTED REPORT
021100*  MONTH/YEAR WHILE IT IS BUBBLE-SORTED ASCENDING BY DIVISION
021200*  FOR THE CONTROL BREAK BELOW.
021300*
021400 01  WS-DIVISION-PAY-TABLE.
021500     03  WS-DPT-ENTRY OCCURS 500 TIMES
021600                       INDEXED BY WS-DPT-IDX.
021700         05  WS-DPT-DIVISION   PIC X(30).
021800         05  WS-DPT-AMOUNT     PIC S9(9)V99  COMP-3.
021900 01  WS-DIVISION-PAY-TABLE-GRP REDEFINES WS-DIVISION-PAY-TABLE.
022000     03  WS-DPT-BYTES          PIC X(36) OCCURS 500 TIMES.
022100*
022200 01  WS-DPT-WORK-SWAP.
022300     03  WS-SWAP-DIVISION      PIC X(30).
022400     03  WS-SWAP-AMOUNT        PIC S9(9)V99  COMP-3.
022500 01  WS-DPT-WORK-SWAP-N REDEFINES WS-DPT-WORK-SWAP
022600                             PIC X(36).
022700*
022800 01  WS-CURRENT-DATE.
022900     03  WS-CURR-CCYY        PIC 9(4).
023000     03  WS-CURR-MM          PIC 9(2).
023100     03  WS-CURR-DD          PIC 9(2).
023200 01  WS-CURRENT-DATE9 REDEFINES WS-CURRENT-DATE
023300                             PIC 9(8).
023400 01  WS-CURRENT-DATE-RAW     PIC X(21).
023500*
023600 01  Error-Messages.
023700* SYSTEM WIDE
023800     03  SY001               PIC X(46)
023900             VALUE "SY001 ABORTING RUN - CHECK FILE STATUS BELOW".
024000* PROGRAM SPECIFIC
024100     03  PY061               PIC X(45)
024200             VALUE "PY061 REPORT PARAMETER FILE OPEN ERROR =    ".
024300     03  PY062               PIC X(45)
024400             VALUE "PY062 EMPLOYEE MASTER OPEN ERROR - STATUS = ".
024500     03  PY063               PIC X(45)
024600             VALUE "PY063 STATEMENT FILE OPEN ERROR - STATUS =  ".
024700     03  PY064               PIC X(45)
024800             VALUE "PY064 REPORT MONTH/YEAR FAILED VALIDATION - ".
024900     03  FILLER              PIC X(10).
025000*
025100 COPY "wspyval.cob".
025200*
025300 REPORT SECTION.
025400*****************
025500*
025600 RD  DIVISION-PAY-REPORT
025700     CONTROLS ARE   FINAL, GRP-DIVISION
025800     PAGE LIMIT      56 LINES
025900     HEADING         1
026000     FIRST DETAIL    5
026100     LAST DETAIL     54.
026200*
026300 01  TYPE PAGE HEADING.
026400     03  LINE  1.
026500         05  COL   1     PIC X(20)   SOURCE WS-PROG-ID.
026600         05  COL  40     PIC X(28)   VALUE
026700                 "EMS PAY BY DIVISION REPORT ".
026800         05  COL  90     PIC X(6)    VALUE "PAGE  ".
026900         05  COL  96     PIC ZZ9     SOURCE PAGE-COUNTER.
027000     03  LINE  3.
027100         05  COL   1     PIC X(15)   VALUE "REPORT PERIOD ".
027200         05  COL  16     PIC Z9      SOURCE WS-RPT-MONTH.
027300         05  COL  19     PIC X(1)    VALUE "/".
027400         05  COL  20     PIC 9(4)    SOURCE WS-RPT-YEAR.
027500     03  LINE  5.
027600         05  COL   1                 VALUE "DIVISION".
027700         05  COL  57                 VALUE "TOTAL PAY".
027800*
027900 01  TYPE CONTROL FOOTING GRP-DIVISION.
028000     03  LINE + 2.
028100         05  COL   1     PIC X(30)   SOURCE GRP-DIVISION.
028200         05  COL  57     PIC ZZ,ZZZ,ZZ9.99
028300                                      SUM WS-DET-AMOUNT.
028400*
028500 01  TYPE CONTROL FOOTING FINAL.
028600     03  LINE + 2.
028700         05  COL   1     PIC X(26)   VALUE
028800                 "GRAND TOTAL, ALL DIVISIONS".
028900         05  COL  57     PIC ZZ,ZZZ,ZZ9.99
029000                                      SUM WS-DET-AMOUNT.
029100*
029200 PROCEDURE DIVISION.
029300*
029400 AA000-MAIN                  SECTION.
029500***********************************
029600*
029700     MOVE     ZERO TO WS-REC-CNT.
029800     MOVE     CURRENT-DATE TO WS-CURRENT-DATE-RAW.
029900     MOVE     WS-CURRENT-DATE-RAW (1:8) TO WS-CURRENT-DATE9.
030000*
030100     PERFORM  AA010-OPEN-FILES THRU AA010-EXIT.
030200     IF       WS-TERM-CODE NOT = ZERO
030300              GOBACK
030400              RETURNING WS-TERM-CODE
030500     END-IF.
030600*
030700     PERFORM  AA040-VALIDATE-PERIOD THRU AA040-EXIT.
030800     IF       WS-TERM-CODE NOT = ZERO
030900              GOBACK
031000              RETURNING WS-TERM-CODE
031100     END-IF.
031200*
031300     PERFORM  AA030-LOAD-PAY-TABLE THRU AA030-EXIT.
031400     PERFORM  AA042-SORT-PAY-TABLE THRU AA042-EXIT.
031500     PERFORM  AA050-REPORT-TOTALS THRU AA050-EXIT.
031600*
031700     CLOSE    PY-EMPLOYEE-FILE
031800              PY-STATEMENT-FILE
031900              PRINT-FILE.
032000     GOBACK.
032100*
032200 AA000-EXIT.  EXIT SECTION.
032300*
032400 AA010-OPEN-FILES            SECTION.
032500***********************************
032600*
032700     MOVE     ZERO TO WS-TERM-CODE.
032800*
032900     OPEN     INPUT PY-REPORT-PARAM-FILE.
033000     IF       PY-PRM-STATUS NOT = "00"
033100              DISPLAY  PY061 PY-PRM-STATUS
033200              MOVE     1 TO WS-TERM-CODE
033300              GO TO    AA010-EXIT
033400     END-IF.
033500     READ     PY-REPORT-PARAM-FILE.
033600     MOVE     PRM-REPORT-MONTH TO WS-RPT-MONTH.
033700     MOVE     PRM-REPORT-YEAR  TO WS-RPT-YEAR.
033800     CLOSE    PY-REPORT-PARAM-FILE.
033900*
034000     OPEN     INPUT PY-EMPLOYEE-FILE.
034100     IF       PY-EMP-STATUS NOT = "00"
034200              DISPLAY  PY062 PY-EMP-STATUS
034300              MOVE     2 TO WS-TERM-CODE
034400              GO TO    AA010-EXIT
034500     END-IF.
034600*
034700     OPEN     INPUT PY-STATEMENT-FILE.
034800     IF       PY-STM-STATUS NOT = "00"
034900              DISPLAY  PY063 PY-STM-STATUS
035000              CLOSE    PY-EMPLOYEE-FILE
035100              MOVE     3 TO WS-TERM-CODE
035200              GO TO    AA010-EXIT
035300     END-IF.
035400*
035500     OPEN     OUTPUT PRINT-FILE.
035600*
035700 AA010-EXIT.  EXIT SECTION.
035800*
035900*  MONTH/YEAR BOUNDS CHECK VIA PY090 - FIRST FAILURE WINS.
036000*
036100 AA040-VALIDATE-PERIOD       SECTION.
036200***********************************
036300*
036400     MOVE     ZERO TO WS-TERM-CODE.
036500     SET      VAL-IS-VALID-MONTH TO TRUE.
036600     MOVE     WS-RPT-MONTH TO VAL-NUMERIC-1.
036700     CALL     "PY090" USING PY-VALIDATION-RECORD.
036800     IF       VAL-REPLY-BAD
036900              DISPLAY  PY064 "MONTH"
037000              MOVE     4 TO WS-TERM-CODE
037100              GO TO    AA040-EXIT
037200     END-IF.
037300*
037400     SET      VAL-IS-VALID-YEAR TO TRUE.
037500     MOVE     WS-RPT-YEAR TO VAL-NUMERIC-1.
037600     CALL     "PY090" USING PY-VALIDATION-RECORD.
037700     IF       VAL-REPLY-BAD
037800              DISPLAY  PY064 "YEAR"
037900              MOVE     5 TO WS-TERM-CODE
038000     END-IF.
038100*
038200 AA040-EXIT.  EXIT SECTION.
038300*
038400*  LOADS ONE TABLE ENTRY PER PAY STATEMENT THAT FALLS IN THE
038500*  REQUESTED REPORT MONTH/YEAR, CARRYING THE EMPLOYEE'S DIVISION
038600*  LOOKED UP BY EMP-NO.
038700*
038800 AA030-LOAD-PAY-TABLE        SECTION.
038900***********************************
039000*
039100     MOVE     ZERO TO WS-DPT-COUNT.
039200     MOVE     "N" TO WS-EOF-STM-SW.
039300     PERFORM  AA035-READ-STATEMENT THRU AA035-EXIT.
039400     PERFORM  AA036-FILTER-STATEMENT THRU AA036-EXIT
039500              UNTIL STM-AT-EOF
039600              OR    WS-DPT-COUNT = 500.
039700*
039800 AA030-EXIT.  EXIT SECTION.
039900*
040000 AA035-READ-STATEMENT        SECTION.
040100***********************************
040200*
040300     READ     PY-STATEMENT-FILE NEXT RECORD.
040400     IF       PY-STM-STATUS NOT = "00"
040500              SET      STM-AT-EOF TO TRUE
040600     END-IF.
040700*
040800 AA035-EXIT.  EXIT SECTION.
040900*
041000 AA036-FILTER-STATEMENT      SECTION.
041100***********************************
041200*
041300     DIVIDE   STM-PAY-DATE BY 10000
041400              GIVING WS-STM-CCYY
041500              REMAINDER WS-STM-MMDD.
041600     DIVIDE   WS-STM-MMDD BY 100
041700              GIVING WS-STM-MM
041800              REMAINDER WS-STM-DD.
041900     IF       WS-STM-MM = WS-RPT-MONTH
042000        AND   WS-STM-CCYY = WS-RPT-YEAR
042100              MOVE     STM-EMP-NO TO EMP-NO
042200              READ     PY-EMPLOYEE-FILE
042300                       INVALID KEY
042400                                MOVE "*** UNKNOWN DIVISION ***    "
042500                                        TO EMP-DIVISION
042600              END-READ
042700              ADD      1 TO WS-DPT-COUNT
042800              SET      WS-DPT-IDX TO WS-DPT-COUNT
042900              MOVE     EMP-DIVISION  TO
043000                       WS-DPT-DIVISION (WS-DPT-IDX)
043100              MOVE     STM-AMOUNT    TO
043200                       WS-DPT-AMOUNT (WS-DPT-IDX)
043300     END-IF.
043400     PERFORM  AA035-READ-STATEMENT THRU AA035-EXIT.
043500*
043600 AA036-EXIT.  EXIT SECTION.
043700*
043800*  BUBBLE SORT, ASCENDING BY WS-DPT-DIVISION - IDENTICAL SHAPE
043900*  TO PY020'S B024/025/026, PY040'S AA080/085/086 AND PY050'S
044000*  AA042/043/044 SO A MAINTAINER FAMILIAR WITH ONE RECOGNISES
044100*  THE OTHERS.
044200*
044300 AA042-SORT-PAY-TABLE        SECTION.
044400***********************************
044500*
044600     IF       WS-DPT-COUNT < 2
044700              GO TO AA042-EXIT
044800     END-IF.
044900     PERFORM  AA043-OUTER-PASS THRU AA043-EXIT
045000              WS-DPT-COUNT TIMES.
045100*
045200 AA042-EXIT.  EXIT SECTION.
045300*
045400 AA043-OUTER-PASS            SECTION.
045500***********************************
045600*
045700     SET      WS-DPT-IDX TO 1.
045800     PERFORM  AA044-INNER-COMPARE THRU AA044-INNER-EXIT
045900              UNTIL WS-DPT-IDX NOT < WS-DPT-COUNT.
046000*
046100 AA043-EXIT.  EXIT SECTION.
046200*
046300 AA044-INNER-COMPARE.
046400     IF       WS-DPT-DIVISION (WS-DPT-IDX) >
046500              WS-DPT-DIVISION (WS-DPT-IDX + 1)
046600              MOVE     WS-DPT-DIVISION (WS-DPT-IDX) TO
046700                       WS-SWAP-DIVISION
046800              MOVE     WS-DPT-AMOUNT (WS-DPT-IDX)    TO
046900                       WS-SWAP-AMOUNT
047000*
047100              MOVE     WS-DPT-DIVISION (WS-DPT-IDX + 1) TO
047200                       WS-DPT-DIVISION (WS-DPT-IDX)
047300              MOVE     WS-DPT-AMOUNT (WS-DPT-IDX + 1)    TO
047400                       WS-DPT-AMOUNT (WS-DPT-IDX)
047500*
047600              MOVE     WS-SWAP-DIVISION TO
047700                       WS-DPT-DIVISION (WS-DPT-IDX + 1)
047800              MOVE     WS-SWAP-AMOUNT    TO
047900                       WS-DPT-AMOUNT (WS-DPT-IDX + 1)
048000     END-IF.
048100     SET      WS-DPT-IDX UP BY 1.
048200*
048300 AA044-INNER-EXIT.  EXIT.
048400*
048500*  WALKS THE NOW-SORTED TABLE, FEEDING ONE ENTRY AT A TIME TO
048600*  REPORT WRITER'S CONTROL-BREAK LOGIC.  GENERATE NAMES THE RD
048700*  ITSELF RATHER THAN A TYPE DETAIL BODY GROUP, SO ONLY THE
048800*  GRP-DIVISION CONTROL FOOTING (ONE LINE PER DIVISION, WITH ITS
048900*  TOTAL) AND THE FINAL GRAND TOTAL EVER PRINT - NO PER-
049000*  STATEMENT LISTING.
049100*
049200 AA050-REPORT-TOTALS         SECTION.
049300***********************************
049400*
049500     INITIATE DIVISION-PAY-REPORT.
049600     IF       WS-DPT-COUNT NOT = ZERO
049700              SET      WS-DPT-IDX TO 1
049800              PERFORM  AA056-PRINT-DETAIL THRU AA056-EXIT
049900                       WS-DPT-COUNT TIMES
050000     END-IF.
050100     TERMINATE
050200              DIVISION-PAY-REPORT.
050300*
050400 AA050-EXIT.  EXIT SECTION.
050500*
050600 AA056-PRINT-DETAIL          SECTION.
050700***********************************
050800*
050900     MOVE     WS-DPT-DIVISION (WS-DPT-IDX) TO GRP-DIVISION.
051000     MOVE     WS-DPT-AMOUNT (WS-DPT-IDX)   TO WS-DET-AMOUNT.
051100     ADD      1 TO WS-REC-CNT.
051200     GENERATE DIVISION-PAY-REPORT.
051300     SET      WS-DPT-IDX UP BY 1.
051400*
051500 AA056-EXIT.  EXIT SECTION.
051600*
