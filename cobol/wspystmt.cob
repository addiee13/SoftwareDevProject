000100*RECORD DEFINITION FOR PAY STATEMENT FILE.
000200*USES STM-STATEMENT-NO AS PRIME KEY, STM-EMP-NO AS ALTERNATE KEY
000300*WITH DUPLICATES (ONE EMPLOYEE HAS MANY STATEMENTS).
000400*
000500*THIS LAYOUT REPLACES THE INTERVAL/CHECK-NUMBER FLAVOURED
000600*PY-CHK-RECORD ORIGINALLY CARRIED HERE FOR THE PRINTED-CHECK SIDE
000700*OF PAYROLL - THE EMS SYSTEM HAS NO CHECK PRINTING, ONLY A FLAT
000800*PAY STATEMENT PER PAYMENT EVENT, SO THE RECORD IS REBUILT FROM
000900*SCRATCH BELOW.
001000*
001100*29/10/25 VBC - CREATED (ORIGINAL PY-CHK-RECORD, SINCE REPLACED).
001200*02/02/26 VBC - ONE MORE AMT OCCURRENCE = 16 (SUPERSEDED).
001300*19/03/26 VBC - EMS-1018. DROPPED PY-CHK-RECORD AND PY-CHK-HDR-
001400*               RECORD ENTIRELY - REPLACED WITH PY-STATEMENT-
001500*               RECORD, ONE ROW PER PAY STATEMENT.
001600*               STM-STATEMENT-NO IS THE PRIME KEY, STM-EMP-NO
001700*               THE ALTERNATE (DUPS ALLOWED) SO PY020 AND PY040
001800*               CAN WALK ALL STATEMENTS FOR ONE EMPLOYEE
001900*               WITHOUT A SORT PASS.
002000*25/03/26 VBC - EMS-1024. STM-PAY-PERIOD WIDENED TO X(20) TO
002100*               MATCH THE LONGEST PERIOD LABEL SEEN IN TEST
002200*               TRANSACTIONS ("SEPTEMBER 2025 - Q3").
002300*08/04/26 VBC - EMS-1040. DROPPED THE STM-PAY-DATE-GRP REDEFINES
002400*               - AUDIT CAUGHT THAT REDEFINING A COMP FIELD WITH
002500*               DISPLAY DIGITS DOES NOT ACTUALLY BREAK A BINARY
002600*               DATE INTO CCYY/MM/DD, IT JUST OVERLAYS GARBAGE.
002700*               PY050 AND PY060 NOW DIVIDE STM-PAY-DATE OUT
002800*               PROPERLY INTO THEIR OWN WORKING-STORAGE.
002900*
003000 01  PY-STATEMENT-RECORD.
003100     03  STM-STATEMENT-NO      PIC 9(9)      COMP.
003200*                                 STATEMENT-ID.  SYSTEM-ASSIGNED,
003300*                                 UNIQUE, PRIME KEY OF THIS FILE.
003400     03  STM-EMP-NO            PIC 9(9)      COMP.
003500*                                 EMP-ID.  FOREIGN KEY TO
003600*                                 PY-EMPLOYEE-RECORD, EMP-NO -
003700*                                 ALTERNATE KEY, DUPLICATES OK.
003800     03  STM-AMOUNT            PIC S9(9)V99  COMP-3.
003900*                                 AMOUNT.  PAYMENT AMOUNT, 2
004000*                                 DECIMAL PLACES.
004100     03  STM-PAY-DATE          PIC 9(8)      COMP.
004200*                                 PAY-DATE, CCYYMMDD.  DATE THE
004300*                                 PAYMENT WAS MADE.  STORED AS
004400*                                 ONE BINARY NUMBER - PY050 AND
004500*                                 PY060 PULL OUT THE CCYY/MM
004600*                                 PORTIONS BY DIVIDE INTO THEIR
004700*                                 OWN WORKING-STORAGE, NOT VIA A
004800*                                 REDEFINES (A REDEFINES OVER A
004900*                                 CHANGE OF USAGE DOES NOT
005000*                                 UNPACK A BINARY NUMBER INTO
005100*                                 ITS DIGITS).
005200     03  STM-PAY-PERIOD        PIC X(20).
005300*                                 PAY-PERIOD.  FREE-TEXT LABEL,
005400*                                 E.G. "JANUARY 2024".
005500     03  FILLER                PIC X(30).
005600*                                 RESERVED FOR GROWTH.
005700*
005800*FIXED RECORD LENGTH 80 BYTES.
005900*
