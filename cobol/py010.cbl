000100*****************************************************************
000200*                                                               *
000300*              EMPLOYEE MASTER MAINTENANCE - EMS                *
000400*                                                               *
000500*          SEARCH / ADD / UPDATE / DELETE / GET DISPATCH        *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.             PY010.
001300*
001400 AUTHOR.                 V B COEN.
001500*
001600 INSTALLATION.           APPLEWOOD COMPUTERS.
001700*
001800 DATE-WRITTEN.           25/03/2026.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.               COPYRIGHT (C) 2026 & LATER,
002300                          VINCENT BRYAN COEN.
002400                          DISTRIBUTED UNDER THE GNU GENERAL
002500                          PUBLIC LICENSE.  SEE THE FILE COPYING
002600                          FOR DETAILS.
002700*
002800*    REMARKS.            EMPLOYEE MASTER MAINTENANCE - READS ONE
002900*                        TRANSACTION RECORD PER REQUEST FROM
003000*                        PY010TRN AND DISPATCHES TO SEARCH, ADD,
003100*                        UPDATE, DELETE OR GET, ONE SECTION PER
003200*                        OPERATION.  EVERY OUTCOME (FOUND, ADDED,
003300*                        REJECTED, ...) IS WRITTEN TO THE
003400*                        MAINTENANCE AUDIT LIST, PY010PRT.
003500*
003600*                        THIS IS THE BATCH SUBSTITUTE FOR THE
003700*                        FORMER CONSOLE MENU'S EMPLOYEE SCREEN -
003800*                        NO SCREEN OF ITS OWN, JUST TRANSACTIONS.
003900*
004000*    VERSION.            SEE WS-PROG-ID IN WORKING-STORAGE.
004100*
004200*    CALLED MODULES.     PY090 (COMMON VALIDATION).
004300*
004400*    FUNCTIONS USED.     NONE.
004500*
004600*    FILES USED.
004700*                        PY010TRN.  EMPLOYEE TRANSACTION INPUT.
004800*                        PY010EMP.  EMPLOYEE MASTER (I/O).
004900*                        PY010STM.  PAY STATEMENT FILE (I/O -
005000*                                   CASCADE DELETE ONLY).
005100*                        PY010PRT.  MAINTENANCE AUDIT LIST.
005200*
005300*    ERROR MESSAGES USED.
005400* SYSTEM WIDE:
005500*                        SY001, SY010, SY013.
005600* PROGRAM SPECIFIC:
005700*                        PY011 - PY019.
005800*
005900* CHANGES:
006000* 25/03/2026 VBC  1.0.00 EMS-1033. CREATED - TRANSACTION-DRIVEN
006100*                        MASTER-FILE MAINTENANCE FOR EMPLOYEE
006200*                        RECORDS, ONE SECTION PER OPERATION
006300*                        (SEARCH/ADD/UPDATE/DELETE/GET).
006400* 27/03/2026 VBC  1.1.00 EMS-1034. ADDED B045-CASCADE-DELETE-
006500*                        STATEMENTS - REMOVES AN EMPLOYEE'S PAY
006600*                        STATEMENTS WHEN THE MASTER IS DELETED,
006700*                        PREVENTS ORPHAN RECORDS ON PY010STM.
006800* 30/03/2026 VBC  1.1.01 EMS-1035. NEXT-EMP-NO NOW SCANNED FROM
006900*                        THE MASTER AT OPEN TIME RATHER THAN
007000*                        HELD ON A SEPARATE CONTROL FILE - ONE
007100*                        FEWER FILE TO GO WRONG.
007200* 03/04/2026 VBC  1.1.02 EMS-1036. SSN VALIDATION ORDER CORRECTED
007300*                        TO CHECK NON-EMPTY BEFORE STRIP/DIGIT-
007400*                        COUNT, PER EMS-1036 REQUEST.
007500*
007600*****************************************************************
007700* COPYRIGHT NOTICE.
007800* ****************
007900*
008000* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
008100* UPDATED 2024-04-16.
008200*
008300* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
008400* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
008500* 1976-2026 AND LATER.
008600*
008700* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
008800* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008900* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND
009000* LATER.
009100*
009200*****************************************************************
009300*
009400 ENVIRONMENT             DIVISION.
009500*================================
009600*
009700 CONFIGURATION           SECTION.
009800 SPECIAL-NAMES.
009900     CRT STATUS                IS COB-CRT-STATUS.
010000*
010100 INPUT-OUTPUT             SECTION.
010200 FILE-CONTROL.
010300*
010400     SELECT PY-EMP-TRANS-FILE  ASSIGN       TO "PY010TRN"
010500                                ORGANIZATION IS LINE SEQUENTIAL
010600                                FILE STATUS  IS PY-TRN-STATUS.
010700*
010800     SELECT PY-EMPLOYEE-FILE   ASSIGN       TO "PY010EMP"
010900                                ORGANIZATION IS INDEXED
011000                                ACCESS MODE  IS DYNAMIC
011100                                RECORD KEY   IS EMP-NO
011200                                FILE STATUS  IS PY-EMP-STATUS.
011300*
011400     SELECT PY-STATEMENT-FILE  ASSIGN       TO "PY010STM"
011500                                ORGANIZATION IS INDEXED
011600                                ACCESS MODE  IS DYNAMIC
011700                                RECORD KEY   IS STM-STATEMENT-NO
011800                                ALTERNATE RECORD KEY IS
011900                                               STM-EMP-NO
012000                                               WITH DUPLICATES
012100                                FILE STATUS  IS PY-STM-STATUS.
012200*
012300     SELECT PRINT-FILE         ASSIGN       TO "PY010PRT"
012400                                ORGANIZATION IS LINE SEQUENTIAL
012500                                FILE STATUS  IS PY-PRT-STATUS.
012600*
012700 DATA                     DIVISION.
012800*================================
012900*
013000 FILE                     SECTION.
013100*
013200 FD  PY-EMP-TRANS-FILE.
013300*
013400*  ONE TRANSACTION PER RECORD - THE FIELDS BELOW COVER ALL FIVE
013500*  OPERATIONS; A GIVEN TRANSACTION ONLY POPULATES THE ONES ITS
013600*  OWN TRN-CODE NEEDS, THE REST ARE LEFT BLANK BY THE FEEDING JOB.
013700*
013800 01  PY-EMP-TRANS-RECORD.
013900     03  TRN-CODE              PIC X.
014000         88  TRN-IS-ADD               VALUE "A".
014100         88  TRN-IS-UPDATE            VALUE "U".
014200         88  TRN-IS-DELETE            VALUE "D".
014300         88  TRN-IS-SEARCH            VALUE "S".
014400         88  TRN-IS-GET               VALUE "G".
014500     03  TRN-SEARCH-TYPE       PIC X(5).
014600         88  TRN-TYPE-NAME            VALUE "NAME ".
014700         88  TRN-TYPE-SSN             VALUE "SSN  ".
014800         88  TRN-TYPE-EMPID           VALUE "EMPID".
014900     03  TRN-SEARCH-TERM       PIC X(30).
015000     03  TRN-EMP-NO            PIC 9(9).
015100     03  TRN-FIRST-NAME        PIC X(30).
015200     03  TRN-LAST-NAME         PIC X(30).
015300     03  TRN-SSN               PIC X(11).
015400     03  TRN-JOB-TITLE         PIC X(30).
015500     03  TRN-DIVISION          PIC X(30).
015600     03  TRN-SALARY            PIC 9(7)V99.
015700     03  TRN-EMPLOY-TYPE       PIC X(15).
015800     03  FILLER                PIC X(20).
015900*
016000 FD  PY-EMPLOYEE-FILE.
016100 COPY "wspyemp.cob".
016200*
016300 FD  PY-STATEMENT-FILE.
016400 COPY "wspystmt.cob".
016500*
016600 FD  PRINT-FILE.
016700 01  PY-PRINT-LINE             PIC X(132).
016800*
016900 WORKING-STORAGE SECTION.
017000*-----------------------
017100 77  WS-PROG-ID              PIC X(20) VALUE "PY010 (V 1.1.02)".
017200*
017300 01  WS-FILE-STATUSES.
017400     03  PY-TRN-STATUS       PIC XX.
017500     03  PY-EMP-STATUS       PIC XX.
017600     03  PY-STM-STATUS       PIC XX.
017700     03  PY-PRT-STATUS       PIC XX.
017800     03  FILLER              PIC X(12).
017900*
018000 01  WS-SWITCHES.
018100     03  WS-EOF-TRN-SW       PIC X     VALUE "N".
018200         88  TRN-AT-EOF                VALUE "Y".
018300         88  TRN-NOT-AT-EOF            VALUE "N".
018400     03  WS-EOF-STM-SW       PIC X     VALUE "N".
018500         88  CASC-AT-EOF               VALUE "Y".
018600         88  CASC-NOT-AT-EOF           VALUE "N".
018700     03  WS-VALID-SW         PIC X     VALUE "Y".
018800         88  WS-FIELDS-VALID           VALUE "Y".
018900         88  WS-FIELDS-INVALID         VALUE "N".
019000     03  WS-FOUND-SW         PIC X     VALUE "N".
019100         88  WS-REC-FOUND              VALUE "Y".
019200         88  WS-REC-NOT-FOUND          VALUE "N".
019300     03  WS-TERM-CODE        PIC 9     VALUE ZERO.
019400     03  FILLER              PIC X(15).
019500*
019600 01  WS-COUNTERS.
019700     03  WS-NEXT-EMP-NO      PIC 9(9)  COMP  VALUE ZERO.
019800     03  WS-TRANS-COUNT      PIC 9(7)  COMP  VALUE ZERO.
019900     03  WS-MATCH-COUNT      PIC 9(7)  COMP  VALUE ZERO.
020000     03  WS-ERROR-COUNT      PIC 9(7)  COMP  VALUE ZERO.
020100     03  WS-SUB              PIC 9(3)  COMP  VALUE ZERO.
020200     03  FILLER              PIC X(10).
020300*
020400 01  WS-BAD-FIELD-NAME       PIC X(20) VALUE SPACES.
020500*
020600 01  WS-WORK-SSN.
020700     03  WS-SSN-STRIPPED     PIC X(30) VALUE SPACES.
020800     03  WS-SSN-NUMERIC      PIC 9(9)  VALUE ZERO.
020900 01  WS-SSN-NUMERIC-GRP REDEFINES WS-WORK-SSN.
021000     03  WS-SSN-TEXT-30      PIC X(30).
021100     03  WS-SSN-NUM-9        PIC 9(9).
021200*
021300 01  WS-EDIT-FIELDS.
021400     03  WS-EDIT-EMP-NO      PIC ZZZZZZZZ9.
021500     03  WS-EDIT-SALARY      PIC ZZZ,ZZZ,ZZ9.99.
021600 01  WS-EDIT-FIELDS-N REDEFINES WS-EDIT-FIELDS
021700                             PIC X(23).
021800*
021900*  WORK AREAS FOR D010-CONTAINS-TEST, THE SUBSTRING SCAN USED BY
022000*  THE NAME SEARCH - EMP-FIRST-NAME/EMP-LAST-NAME ARE COPIED IN
022100*  ONE AT A TIME SO ONE SCAN ROUTINE SERVES BOTH.
022200*
022300 01  WS-SUBSTR-WORK.
022400     03  WS-TARGET-FIELD-30  PIC X(30) VALUE SPACES.
022500     03  WS-SEARCH-TERM-30   PIC X(30) VALUE SPACES.
022600     03  WS-TERM-LEN         PIC 9(3)  COMP  VALUE ZERO.
022700     03  WS-FIELD-LEN        PIC 9(3)  COMP  VALUE ZERO.
022800     03  WS-SCAN-POS         PIC 9(3)  COMP  VALUE ZERO.
022900     03  WS-MAX-POS          PIC 9(3)  COMP  VALUE ZERO.
023000     03  WS-MATCH-SW         PIC X     VALUE "N".
023100         88  WS-SUBSTR-FOUND           VALUE "Y".
023200         88  WS-SUBSTR-NOT-FOUND       VALUE "N".
023300     03  FILLER              PIC X(10).
023400*
023500 01  WS-CURRENT-DATE.
023600     03  WS-CURR-CCYY        PIC 9(4).
023700     03  WS-CURR-MM          PIC 9(2).
023800     03  WS-CURR-DD          PIC 9(2).
023900 01  WS-CURRENT-DATE9 REDEFINES WS-CURRENT-DATE
024000                             PIC 9(8).
024100 01  WS-CURRENT-DATE-RAW     PIC X(21).
024200*
024300 01  WS-AUDIT-LINE.
024400     03  WS-AUD-TRN-CODE     PIC X.
024500     03  FILLER              PIC X(1)  VALUE SPACE.
024600     03  WS-AUD-EMP-NO       PIC ZZZZZZZZ9.
024700     03  FILLER              PIC X(1)  VALUE SPACE.
024800     03  WS-AUD-NAME         PIC X(61).
024900     03  FILLER              PIC X(1)  VALUE SPACE.
025000     03  WS-AUD-RESULT       PIC X(45).
025100     03  FILLER              PIC X(14).
025200*
025300 01  Error-Messages.
025400* SYSTEM WIDE
025500     03  SY001               PIC X(46)
025600             VALUE "SY001 ABORTING RUN - CHECK FILE STATUS BELOW".
025700* PROGRAM SPECIFIC
025800     03  PY011               PIC X(45)
025900             VALUE "PY011 TRANSACTION FILE OPEN ERROR - STATUS =".
026000     03  PY012               PIC X(45)
026100             VALUE "PY012 EMPLOYEE MASTER OPEN ERROR - STATUS = ".
026200     03  PY013               PIC X(45)
026300             VALUE "PY013 STATEMENT FILE OPEN ERROR - STATUS =  ".
026400     03  PY014               PIC X(45)
026500             VALUE "REJECTED - INVALID FIRST NAME               ".
026600     03  PY015               PIC X(45)
026700             VALUE "REJECTED - INVALID LAST NAME                ".
026800     03  PY016               PIC X(45)
026900             VALUE "REJECTED - INVALID SSN                      ".
027000     03  PY017               PIC X(45)
027100             VALUE "REJECTED - INVALID JOB TITLE                ".
027200     03  PY018               PIC X(45)
027300             VALUE "REJECTED - INVALID DIVISION                 ".
027400     03  PY019               PIC X(45)
027500             VALUE "REJECTED - INVALID SALARY                   ".
027600     03  PY020               PIC X(45)
027700             VALUE "REJECTED - INVALID EMPLOYMENT TYPE          ".
027800     03  PY021               PIC X(45)
027900             VALUE "REJECTED - INVALID EMPLOYEE ID              ".
028000     03  PY022               PIC X(45)
028100             VALUE "REJECTED - EMPLOYEE NOT FOUND               ".
028200     03  PY023               PIC X(45)
028300             VALUE "REJECTED - UNKNOWN SEARCH TYPE              ".
028400     03  PY024               PIC X(45)
028500             VALUE "REJECTED - EMPTY SEARCH TERM OR TYPE        ".
028600     03  PY025               PIC X(45)
028700             VALUE "ADDED                                       ".
028800     03  PY026               PIC X(45)
028900             VALUE "UPDATED                                     ".
029000     03  PY027               PIC X(45)
029100             VALUE "DELETED                                     ".
029200     03  PY028               PIC X(45)
029300             VALUE "FOUND                                       ".
029400     03  FILLER              PIC X(15).
029500*
029600 COPY "wspyval.cob".
029700*
029800 PROCEDURE DIVISION.
029900*
030000 AA000-MAIN                  SECTION.
030100***********************************
030200*
030300     MOVE     CURRENT-DATE TO WS-CURRENT-DATE-RAW.
030400     MOVE     WS-CURRENT-DATE-RAW (1:8) TO WS-CURRENT-DATE9.
030500     PERFORM  AA010-OPEN-FILES THRU AA010-EXIT.
030600     IF       WS-TERM-CODE NOT = ZERO
030700              GOBACK
030800              RETURNING WS-TERM-CODE
030900     END-IF.
031000*
031100     PERFORM  AA015-FIND-NEXT-EMP-NO THRU AA015-EXIT.
031200*
031300     MOVE     "N" TO WS-EOF-TRN-SW.
031400     PERFORM  AB000-READ-TRANSACTION THRU AB000-EXIT.
031500     PERFORM  AB010-PROCESS-TRANSACTION THRU AB010-EXIT
031600              UNTIL TRN-AT-EOF.
031700*
031800     CLOSE    PY-EMP-TRANS-FILE
031900              PY-EMPLOYEE-FILE
032000              PY-STATEMENT-FILE
032100              PRINT-FILE.
032200     GOBACK.
032300*
032400 AA000-EXIT.  EXIT SECTION.
032500*
032600 AA010-OPEN-FILES            SECTION.
032700***********************************
032800*
032900     MOVE     ZERO TO WS-TERM-CODE.
033000*
033100     OPEN     INPUT PY-EMP-TRANS-FILE.
033200     IF       PY-TRN-STATUS NOT = "00"
033300              DISPLAY  PY011 PY-TRN-STATUS
033400              MOVE     1 TO WS-TERM-CODE
033500              GO TO    AA010-EXIT
033600     END-IF.
033700*
033800     OPEN     I-O PY-EMPLOYEE-FILE.
033900     IF       PY-EMP-STATUS NOT = "00"
034000              DISPLAY  PY012 PY-EMP-STATUS
034100              MOVE     2 TO WS-TERM-CODE
034200              GO TO    AA010-EXIT
034300     END-IF.
034400*
034500     OPEN     I-O PY-STATEMENT-FILE.
034600     IF       PY-STM-STATUS NOT = "00"
034700              DISPLAY  PY013 PY-STM-STATUS
034800              CLOSE    PY-EMPLOYEE-FILE
034900              MOVE     3 TO WS-TERM-CODE
035000              GO TO    AA010-EXIT
035100     END-IF.
035200*
035300     OPEN     OUTPUT PRINT-FILE.
035400*
035500 AA010-EXIT.  EXIT SECTION.
035600*
035700*  SCANS THE MASTER ONCE AT OPEN TIME TO SEED THE NEXT-EMP-NO
035800*  COUNTER - THE SAME "TALLY THE FILE, THEN GO" APPROACH USED
035900*  ELSEWHERE IN THIS SUITE FOR ASSIGNING KEY RANGES.
036000*
036100 AA015-FIND-NEXT-EMP-NO      SECTION.
036200***********************************
036300*
036400     MOVE     ZERO TO WS-NEXT-EMP-NO.
036500     MOVE     "N" TO WS-EOF-STM-SW.
036600*
036700 AA016-SCAN-LOOP.
036800     READ     PY-EMPLOYEE-FILE NEXT RECORD
036900              AT END
037000                       GO TO AA015-EXIT
037100     END-READ.
037200     IF       EMP-NO > WS-NEXT-EMP-NO
037300              MOVE     EMP-NO TO WS-NEXT-EMP-NO
037400     END-IF.
037500     GO TO    AA016-SCAN-LOOP.
037600*
037700 AA015-EXIT.  EXIT SECTION.
037800*
037900 AB000-READ-TRANSACTION      SECTION.
038000***********************************
038100*
038200     READ     PY-EMP-TRANS-FILE
038300              AT END
038400                       SET      TRN-AT-EOF TO TRUE
038500     END-READ.
038600*
038700 AB000-EXIT.  EXIT SECTION.
038800*
038900 AB010-PROCESS-TRANSACTION   SECTION.
039000***********************************
039100*
039200     ADD      1 TO WS-TRANS-COUNT.
039300     MOVE     TRN-CODE TO WS-AUD-TRN-CODE.
039400     MOVE     SPACES   TO WS-AUD-NAME.
039500     MOVE     TRN-EMP-NO TO WS-AUD-EMP-NO.
039600*
039700     EVALUATE TRUE
039800         WHEN TRN-IS-SEARCH
039900              PERFORM  B010-SEARCH-EMPLOYEE THRU B010-EXIT
040000         WHEN TRN-IS-ADD
040100              PERFORM  B020-ADD-EMPLOYEE THRU B020-EXIT
040200         WHEN TRN-IS-UPDATE
040300              PERFORM  B030-UPDATE-EMPLOYEE THRU B030-EXIT
040400         WHEN TRN-IS-DELETE
040500              PERFORM  B040-DELETE-EMPLOYEE THRU B040-EXIT
040600         WHEN TRN-IS-GET
040700              PERFORM  B050-GET-EMPLOYEE THRU B050-EXIT
040800         WHEN OTHER
040900              ADD      1 TO WS-ERROR-COUNT
041000              MOVE     "REJECTED - UNKNOWN TRANSACTION CODE"
041100                       TO WS-AUD-RESULT
041200              PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT
041300     END-EVALUATE.
041400*
041500     PERFORM  AB000-READ-TRANSACTION THRU AB000-EXIT.
041600*
041700 AB010-EXIT.  EXIT SECTION.
041800*
041900*  SEARCH - TRN-SEARCH-TERM/TRN-SEARCH-TYPE MUST BOTH BE
042000*  NON-EMPTY BEFORE ANY TYPE-SPECIFIC LOGIC RUNS; ONLY
042100*  NAME/SSN/EMPID ARE ACCEPTED.
042200*
042300 B010-SEARCH-EMPLOYEE        SECTION.
042400***********************************
042500*
042600     IF       TRN-SEARCH-TERM = SPACES
042700        OR    TRN-SEARCH-TYPE = SPACES
042800              ADD      1 TO WS-ERROR-COUNT
042900              MOVE     PY024 TO WS-AUD-RESULT
043000              PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT
043100              GO TO    B010-EXIT
043200     END-IF.
043300*
043400     EVALUATE TRUE
043500         WHEN TRN-TYPE-NAME
043600              PERFORM  B012-SEARCH-BY-NAME THRU B012-EXIT
043700         WHEN TRN-TYPE-SSN
043800              PERFORM  B014-SEARCH-BY-SSN THRU B014-EXIT
043900         WHEN TRN-TYPE-EMPID
044000              PERFORM  B016-SEARCH-BY-EMPID THRU B016-EXIT
044100         WHEN OTHER
044200              ADD      1 TO WS-ERROR-COUNT
044300              MOVE     PY023 TO WS-AUD-RESULT
044400              PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT
044500     END-EVALUATE.
044600*
044700 B010-EXIT.  EXIT SECTION.
044800*
044900*  NAME SEARCH - SUBSTRING TEST AGAINST FIRST-NAME OR LAST-NAME,
045000*  MAY MATCH MANY - EVERY MATCH GETS ITS OWN AUDIT LINE.
045100*
045200 B012-SEARCH-BY-NAME         SECTION.
045300***********************************
045400*
045500     MOVE     "N" TO WS-EOF-STM-SW.
045600     MOVE     TRN-SEARCH-TERM TO WS-SEARCH-TERM-30.
045700*
045800 B012-SCAN-LOOP.
045900     READ     PY-EMPLOYEE-FILE NEXT RECORD
046000              AT END
046100                       GO TO B012-EXIT
046200     END-READ.
046300     IF       EMP-REC-DELETED
046400              GO TO    B012-SCAN-LOOP
046500     END-IF.
046600*
046700     MOVE     EMP-FIRST-NAME TO WS-TARGET-FIELD-30.
046800     PERFORM  D010-CONTAINS-TEST THRU D010-EXIT.
046900     IF       WS-SUBSTR-NOT-FOUND
047000              MOVE     EMP-LAST-NAME TO WS-TARGET-FIELD-30
047100              PERFORM  D010-CONTAINS-TEST THRU D010-EXIT
047200     END-IF.
047300*
047400     IF       WS-SUBSTR-FOUND
047500              ADD      1 TO WS-MATCH-COUNT
047600              MOVE     EMP-NO TO WS-AUD-EMP-NO
047700              MOVE     EMP-FULL-NAME TO WS-AUD-NAME
047800              MOVE     PY028 TO WS-AUD-RESULT
047900              PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT
048000     END-IF.
048100     GO TO    B012-SCAN-LOOP.
048200*
048300 B012-EXIT.  EXIT SECTION.
048400*
048500*  CONTAINS-TEST - IS WS-SEARCH-TERM-30 (RIGHT-TRIMMED) PRESENT
048600*  ANYWHERE INSIDE WS-TARGET-FIELD-30, CASE-SENSITIVE SUBSTRING
048700*  MATCH.  AN EMPTY TERM NEVER MATCHES.
048800*
048900 D010-CONTAINS-TEST          SECTION.
049000***********************************
049100*
049200     SET      WS-SUBSTR-NOT-FOUND TO TRUE.
049300     MOVE     ZERO TO WS-TERM-LEN WS-FIELD-LEN.
049400     MOVE     30   TO WS-SCAN-POS.
049500*
049600 D011-TERM-LEN-LOOP.
049700     IF       WS-SCAN-POS = ZERO
049800              GO TO D013-FIELD-LEN-INIT
049900     END-IF.
050000     IF       WS-SEARCH-TERM-30 (WS-SCAN-POS:1) NOT = SPACE
050100              MOVE     WS-SCAN-POS TO WS-TERM-LEN
050200              GO TO    D013-FIELD-LEN-INIT
050300     END-IF.
050400     SUBTRACT 1 FROM WS-SCAN-POS.
050500     GO TO    D011-TERM-LEN-LOOP.
050600*
050700 D013-FIELD-LEN-INIT.
050800     MOVE     30 TO WS-SCAN-POS.
050900*
051000 D014-FIELD-LEN-LOOP.
051100     IF       WS-SCAN-POS = ZERO
051200              GO TO D016-COMPARE-INIT
051300     END-IF.
051400     IF       WS-TARGET-FIELD-30 (WS-SCAN-POS:1) NOT = SPACE
051500              MOVE     WS-SCAN-POS TO WS-FIELD-LEN
051600              GO TO    D016-COMPARE-INIT
051700     END-IF.
051800     SUBTRACT 1 FROM WS-SCAN-POS.
051900     GO TO    D014-FIELD-LEN-LOOP.
052000*
052100 D016-COMPARE-INIT.
052200     IF       WS-TERM-LEN = ZERO
052300        OR    WS-TERM-LEN > WS-FIELD-LEN
052400              GO TO D010-EXIT
052500     END-IF.
052600     COMPUTE  WS-MAX-POS = WS-FIELD-LEN - WS-TERM-LEN + 1.
052700     MOVE     1 TO WS-SCAN-POS.
052800*
052900 D017-COMPARE-LOOP.
053000     IF       WS-SCAN-POS > WS-MAX-POS
053100              GO TO D010-EXIT
053200     END-IF.
053300     IF       WS-TARGET-FIELD-30 (WS-SCAN-POS:WS-TERM-LEN) =
053400              WS-SEARCH-TERM-30 (1:WS-TERM-LEN)
053500              SET      WS-SUBSTR-FOUND TO TRUE
053600              GO TO    D010-EXIT
053700     END-IF.
053800     ADD      1 TO WS-SCAN-POS.
053900     GO TO    D017-COMPARE-LOOP.
054000*
054100 D010-EXIT.  EXIT SECTION.
054200*
054300*  SSN SEARCH - STRIP, VALIDATE EXACTLY 9 DIGITS, EXACT MATCH,
054400*  AT MOST ONE RECORD RETURNED.
054500*
054600 B014-SEARCH-BY-SSN          SECTION.
054700***********************************
054800*
054900     MOVE     SPACES TO VAL-TEXT-1.
055000     MOVE     TRN-SEARCH-TERM TO VAL-TEXT-1.
055100     SET      VAL-IS-VALID-SSN TO TRUE.
055200     CALL     "PY090" USING PY-VALIDATION-RECORD.
055300     IF       VAL-REPLY-BAD
055400              ADD      1 TO WS-ERROR-COUNT
055500              MOVE     PY016 TO WS-AUD-RESULT
055600              PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT
055700              GO TO    B014-EXIT
055800     END-IF.
055900*
056000     SET      VAL-STRIP-SSN TO TRUE.
056100     MOVE     TRN-SEARCH-TERM TO VAL-TEXT-1.
056200     CALL     "PY090" USING PY-VALIDATION-RECORD.
056300     MOVE     VAL-TEXT-1 (1:9) TO WS-SSN-NUM-9.
056400*
056500     MOVE     "N" TO WS-EOF-STM-SW.
056600*
056700 B014-SCAN-LOOP.
056800     READ     PY-EMPLOYEE-FILE NEXT RECORD
056900              AT END
057000                       GO TO B014-EXIT
057100     END-READ.
057200     IF       EMP-REC-DELETED
057300              GO TO    B014-SCAN-LOOP
057400     END-IF.
057500     IF       EMP-SSN NOT = WS-SSN-NUM-9
057600              GO TO    B014-SCAN-LOOP
057700     END-IF.
057800     ADD      1 TO WS-MATCH-COUNT.
057900     MOVE     EMP-NO TO WS-AUD-EMP-NO.
058000     MOVE     EMP-FULL-NAME TO WS-AUD-NAME.
058100     MOVE     PY028 TO WS-AUD-RESULT.
058200     PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT.
058300*
058400 B014-EXIT.  EXIT SECTION.
058500*
058600*  EMP-ID SEARCH - EXACT KEYED READ, AT MOST ONE RECORD RETURNED.
058700*
058800 B016-SEARCH-BY-EMPID        SECTION.
058900***********************************
059000*
059100     MOVE     ZERO TO VAL-NUMERIC-1.
059200     MOVE     TRN-SEARCH-TERM (1:9) TO VAL-NUMERIC-1.
059300     SET      VAL-IS-VALID-EMPLOYEE-ID TO TRUE.
059400     CALL     "PY090" USING PY-VALIDATION-RECORD.
059500     IF       VAL-REPLY-BAD
059600              ADD      1 TO WS-ERROR-COUNT
059700              MOVE     PY021 TO WS-AUD-RESULT
059800              PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT
059900              GO TO    B016-EXIT
060000     END-IF.
060100*
060200     MOVE     TRN-SEARCH-TERM (1:9) TO EMP-NO.
060300     READ     PY-EMPLOYEE-FILE
060400              INVALID KEY
060500                       MOVE     PY022 TO WS-AUD-RESULT
060600                       PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT
060700                       GO TO    B016-EXIT
060800     END-READ.
060900     IF       EMP-REC-DELETED
061000              MOVE     PY022 TO WS-AUD-RESULT
061100              PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT
061200              GO TO    B016-EXIT
061300     END-IF.
061400*
061500     ADD      1 TO WS-MATCH-COUNT.
061600     MOVE     EMP-NO TO WS-AUD-EMP-NO.
061700     MOVE     EMP-FULL-NAME TO WS-AUD-NAME.
061800     MOVE     PY028 TO WS-AUD-RESULT.
061900     PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT.
062000*
062100 B016-EXIT.  EXIT SECTION.
062200*
062300*  ADD - VALIDATE EVERY REQUIRED FIELD, NORMALIZE THE SSN, THEN
062400*  APPEND A NEW MASTER RECORD UNDER THE NEXT-ASSIGNED EMP-NO.
062500*
062600 B020-ADD-EMPLOYEE           SECTION.
062700***********************************
062800*
062900     PERFORM  B025-VALIDATE-EMPLOYEE-FIELDS THRU B025-EXIT.
063000     IF       WS-FIELDS-INVALID
063100              ADD      1 TO WS-ERROR-COUNT
063200              MOVE     WS-BAD-FIELD-NAME TO WS-AUD-RESULT
063300              PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT
063400              GO TO    B020-EXIT
063500     END-IF.
063600*
063700     ADD      1 TO WS-NEXT-EMP-NO.
063800     MOVE     WS-NEXT-EMP-NO   TO EMP-NO.
063900     MOVE     TRN-FIRST-NAME   TO EMP-FIRST-NAME.
064000     MOVE     TRN-LAST-NAME    TO EMP-LAST-NAME.
064100     STRING   TRN-FIRST-NAME DELIMITED BY SPACE
064200              " "              DELIMITED BY SIZE
064300              TRN-LAST-NAME    DELIMITED BY SPACE
064400              INTO EMP-FULL-NAME
064500     END-STRING.
064600     MOVE     WS-SSN-NUM-9     TO EMP-SSN.
064700     MOVE     TRN-JOB-TITLE    TO EMP-JOB-TITLE.
064800     MOVE     TRN-DIVISION     TO EMP-DIVISION.
064900     MOVE     TRN-SALARY       TO EMP-SALARY.
065000     MOVE     TRN-EMPLOY-TYPE  TO EMP-EMPLOY-TYPE.
065100     SET      EMP-REC-ACTIVE   TO TRUE.
065200*
065300     WRITE    PY-EMPLOYEE-RECORD
065400              INVALID KEY
065500                       MOVE "REJECTED - EMP-NO ALREADY ON FILE"
065600                               TO WS-AUD-RESULT
065700                       ADD  1 TO WS-ERROR-COUNT
065800                       PERFORM C900-WRITE-AUDIT-LINE THRU C900-EXIT
065900                       GO TO B020-EXIT
066000     END-WRITE.
066100*
066200     MOVE     EMP-NO TO WS-AUD-EMP-NO.
066300     MOVE     EMP-FULL-NAME TO WS-AUD-NAME.
066400     MOVE     PY025 TO WS-AUD-RESULT.
066500     PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT.
066600*
066700 B020-EXIT.  EXIT SECTION.
066800*
066900*  VALIDATE-EMPLOYEE-FIELDS - FIELDS CHECKED IN FIXED ORDER,
067000*  FIRST FAILURE WINS.
067100*  DEFAULTS EMPLOYMENT-TYPE TO FULL_TIME WHEN THE TRANSACTION
067200*  LEFT IT BLANK, MATCHING THE MODEL'S DEFAULT.
067300*
067400 B025-VALIDATE-EMPLOYEE-FIELDS SECTION.
067500*********************************************
067600*
067700     SET      WS-FIELDS-VALID TO TRUE.
067800     IF       TRN-EMPLOY-TYPE = SPACES
067900              MOVE     "FULL_TIME      " TO TRN-EMPLOY-TYPE
068000     END-IF.
068100*
068200     MOVE     SPACES TO VAL-TEXT-1.
068300     MOVE     TRN-FIRST-NAME TO VAL-TEXT-1.
068400     SET      VAL-IS-NOT-EMPTY TO TRUE.
068500     CALL     "PY090" USING PY-VALIDATION-RECORD.
068600     IF       VAL-REPLY-BAD
068700              MOVE PY014 TO WS-BAD-FIELD-NAME
068800              SET  WS-FIELDS-INVALID TO TRUE
068900              GO TO B025-EXIT
069000     END-IF.
069100*
069200     MOVE     SPACES TO VAL-TEXT-1.
069300     MOVE     TRN-LAST-NAME TO VAL-TEXT-1.
069400     SET      VAL-IS-NOT-EMPTY TO TRUE.
069500     CALL     "PY090" USING PY-VALIDATION-RECORD.
069600     IF       VAL-REPLY-BAD
069700              MOVE PY015 TO WS-BAD-FIELD-NAME
069800              SET  WS-FIELDS-INVALID TO TRUE
069900              GO TO B025-EXIT
070000     END-IF.
070100*
070200     MOVE     SPACES TO VAL-TEXT-1.
070300     MOVE     TRN-SSN TO VAL-TEXT-1.
070400     SET      VAL-IS-NOT-EMPTY TO TRUE.
070500     CALL     "PY090" USING PY-VALIDATION-RECORD.
070600     IF       VAL-REPLY-BAD
070700              MOVE PY016 TO WS-BAD-FIELD-NAME
070800              SET  WS-FIELDS-INVALID TO TRUE
070900              GO TO B025-EXIT
071000     END-IF.
071100*
071200     MOVE     SPACES TO VAL-TEXT-1.
071300     MOVE     TRN-SSN TO VAL-TEXT-1.
071400     SET      VAL-IS-VALID-SSN TO TRUE.
071500     CALL     "PY090" USING PY-VALIDATION-RECORD.
071600     IF       VAL-REPLY-BAD
071700              MOVE PY016 TO WS-BAD-FIELD-NAME
071800              SET  WS-FIELDS-INVALID TO TRUE
071900              GO TO B025-EXIT
072000     END-IF.
072100     SET      VAL-STRIP-SSN TO TRUE.
072200     MOVE     TRN-SSN TO VAL-TEXT-1.
072300     CALL     "PY090" USING PY-VALIDATION-RECORD.
072400     MOVE     SPACES TO WS-WORK-SSN.
072500     MOVE     VAL-TEXT-1 (1:9) TO WS-SSN-NUM-9.
072600*
072700     MOVE     SPACES TO VAL-TEXT-1.
072800     MOVE     TRN-JOB-TITLE TO VAL-TEXT-1.
072900     SET      VAL-IS-NOT-EMPTY TO TRUE.
073000     CALL     "PY090" USING PY-VALIDATION-RECORD.
073100     IF       VAL-REPLY-BAD
073200              MOVE PY017 TO WS-BAD-FIELD-NAME
073300              SET  WS-FIELDS-INVALID TO TRUE
073400              GO TO B025-EXIT
073500     END-IF.
073600*
073700     MOVE     SPACES TO VAL-TEXT-1.
073800     MOVE     TRN-DIVISION TO VAL-TEXT-1.
073900     SET      VAL-IS-NOT-EMPTY TO TRUE.
074000     CALL     "PY090" USING PY-VALIDATION-RECORD.
074100     IF       VAL-REPLY-BAD
074200              MOVE PY018 TO WS-BAD-FIELD-NAME
074300              SET  WS-FIELDS-INVALID TO TRUE
074400              GO TO B025-EXIT
074500     END-IF.
074600*
074700     MOVE     TRN-SALARY TO VAL-NUMERIC-1.
074800     SET      VAL-IS-VALID-SALARY TO TRUE.
074900     CALL     "PY090" USING PY-VALIDATION-RECORD.
075000     IF       VAL-REPLY-BAD
075100              MOVE PY019 TO WS-BAD-FIELD-NAME
075200              SET  WS-FIELDS-INVALID TO TRUE
075300              GO TO B025-EXIT
075400     END-IF.
075500*
075600     MOVE     SPACES TO VAL-TEXT-1.
075700     MOVE     TRN-EMPLOY-TYPE TO VAL-TEXT-1.
075800     SET      VAL-IS-NOT-EMPTY TO TRUE.
075900     CALL     "PY090" USING PY-VALIDATION-RECORD.
076000     IF       VAL-REPLY-BAD
076100              MOVE PY020 TO WS-BAD-FIELD-NAME
076200              SET  WS-FIELDS-INVALID TO TRUE
076300     END-IF.
076400*
076500 B025-EXIT.  EXIT SECTION.
076600*
076700*  UPDATE - EMP-ID > 0 IS CHECKED BEFORE THE COMMON FIELD SET,
076800*  THEN THE MATCHING RECORD IS REWRITTEN IN PLACE.  ZERO ROWS
076900*  MATCHED IS AN ERROR.
077000*
077100 B030-UPDATE-EMPLOYEE        SECTION.
077200***********************************
077300*
077400     MOVE     TRN-EMP-NO TO VAL-NUMERIC-1.
077500     SET      VAL-IS-VALID-EMPLOYEE-ID TO TRUE.
077600     CALL     "PY090" USING PY-VALIDATION-RECORD.
077700     IF       VAL-REPLY-BAD
077800              ADD      1 TO WS-ERROR-COUNT
077900              MOVE     PY021 TO WS-AUD-RESULT
078000              PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT
078100              GO TO    B030-EXIT
078200     END-IF.
078300*
078400     PERFORM  B025-VALIDATE-EMPLOYEE-FIELDS THRU B025-EXIT.
078500     IF       WS-FIELDS-INVALID
078600              ADD      1 TO WS-ERROR-COUNT
078700              MOVE     WS-BAD-FIELD-NAME TO WS-AUD-RESULT
078800              PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT
078900              GO TO    B030-EXIT
079000     END-IF.
079100*
079200     MOVE     TRN-EMP-NO TO EMP-NO.
079300     READ     PY-EMPLOYEE-FILE
079400              INVALID KEY
079500                       MOVE     PY022 TO WS-AUD-RESULT
079600                       ADD      1 TO WS-ERROR-COUNT
079700                       PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT
079800                       GO TO    B030-EXIT
079900     END-READ.
080000*
080100     MOVE     TRN-FIRST-NAME   TO EMP-FIRST-NAME.
080200     MOVE     TRN-LAST-NAME    TO EMP-LAST-NAME.
080300     STRING   TRN-FIRST-NAME DELIMITED BY SPACE
080400              " "              DELIMITED BY SIZE
080500              TRN-LAST-NAME    DELIMITED BY SPACE
080600              INTO EMP-FULL-NAME
080700     END-STRING.
080800     MOVE     WS-SSN-NUM-9     TO EMP-SSN.
080900     MOVE     TRN-JOB-TITLE    TO EMP-JOB-TITLE.
081000     MOVE     TRN-DIVISION     TO EMP-DIVISION.
081100     MOVE     TRN-SALARY       TO EMP-SALARY.
081200     MOVE     TRN-EMPLOY-TYPE  TO EMP-EMPLOY-TYPE.
081300*
081400     REWRITE  PY-EMPLOYEE-RECORD.
081500*
081600     MOVE     EMP-NO TO WS-AUD-EMP-NO.
081700     MOVE     EMP-FULL-NAME TO WS-AUD-NAME.
081800     MOVE     PY026 TO WS-AUD-RESULT.
081900     PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT.
082000*
082100 B030-EXIT.  EXIT SECTION.
082200*
082300*  DELETE - EMP-ID > 0 IS CHECKED, THEN THE MATCHING MASTER
082400*  RECORD IS REMOVED AND EVERY PAY STATEMENT FOR THAT EMP-ID IS
082500*  CASCADE-DELETED.  ZERO ROWS MATCHED IS AN ERROR.
082600*
082700 B040-DELETE-EMPLOYEE        SECTION.
082800***********************************
082900*
083000     MOVE     TRN-EMP-NO TO VAL-NUMERIC-1.
083100     SET      VAL-IS-VALID-EMPLOYEE-ID TO TRUE.
083200     CALL     "PY090" USING PY-VALIDATION-RECORD.
083300     IF       VAL-REPLY-BAD
083400              ADD      1 TO WS-ERROR-COUNT
083500              MOVE     PY021 TO WS-AUD-RESULT
083600              PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT
083700              GO TO    B040-EXIT
083800     END-IF.
083900*
084000     MOVE     TRN-EMP-NO TO EMP-NO.
084100     READ     PY-EMPLOYEE-FILE
084200              INVALID KEY
084300                       MOVE     PY022 TO WS-AUD-RESULT
084400                       ADD      1 TO WS-ERROR-COUNT
084500                       PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT
084600                       GO TO    B040-EXIT
084700     END-READ.
084800*
084900     MOVE     EMP-FULL-NAME TO WS-AUD-NAME.
085000     PERFORM  B045-CASCADE-DELETE-STATEMENTS THRU B045-EXIT.
085100*
085200     DELETE   PY-EMPLOYEE-FILE RECORD.
085300*
085400     MOVE     TRN-EMP-NO TO WS-AUD-EMP-NO.
085500     MOVE     PY027 TO WS-AUD-RESULT.
085600     PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT.
085700*
085800 B040-EXIT.  EXIT SECTION.
085900*
086000*  CASCADE-DELETE - EVERY PAY-STATEMENT RECORD WHOSE STM-EMP-NO
086100*  MATCHES THE DELETED EMPLOYEE, LOCATED VIA THE ALTERNATE KEY.
086200*
086300 B045-CASCADE-DELETE-STATEMENTS SECTION.
086400**********************************************
086500*
086600     MOVE     TRN-EMP-NO TO STM-EMP-NO.
086700     MOVE     "N" TO WS-EOF-STM-SW.
086800     START    PY-STATEMENT-FILE KEY NOT < STM-EMP-NO
086900              INVALID KEY
087000                       SET CASC-AT-EOF TO TRUE
087100     END-START.
087200*
087300 B046-CASCADE-LOOP.
087400     IF       CASC-AT-EOF
087500              GO TO B045-EXIT
087600     END-IF.
087700     READ     PY-STATEMENT-FILE NEXT RECORD
087800              AT END
087900                       GO TO B045-EXIT
088000     END-READ.
088100     IF       STM-EMP-NO NOT = TRN-EMP-NO
088200              GO TO B045-EXIT
088300     END-IF.
088400     DELETE   PY-STATEMENT-FILE RECORD.
088500     GO TO    B046-CASCADE-LOOP.
088600*
088700 B045-EXIT.  EXIT SECTION.
088800*
088900*  GET - GET-ONE WHEN TRN-SEARCH-TERM CARRIES A DIGIT STRING,
089000*  GET-ALL (EVERY ACTIVE RECORD) WHEN IT IS SPACES.
089100*
089200 B050-GET-EMPLOYEE           SECTION.
089300***********************************
089400*
089500     IF       TRN-SEARCH-TERM = SPACES
089600              PERFORM  B052-GET-ALL THRU B052-EXIT
089700     ELSE
089800              MOVE     TRN-SEARCH-TERM (1:9) TO EMP-NO
089900              READ     PY-EMPLOYEE-FILE
090000                       INVALID KEY
090100                                MOVE PY022 TO WS-AUD-RESULT
090200                                ADD  1 TO WS-ERROR-COUNT
090300                                PERFORM C900-WRITE-AUDIT-LINE
090400                                        THRU C900-EXIT
090500                                GO TO B050-EXIT
090600              END-READ
090700              ADD      1 TO WS-MATCH-COUNT
090800              MOVE     EMP-NO TO WS-AUD-EMP-NO
090900              MOVE     EMP-FULL-NAME TO WS-AUD-NAME
091000              MOVE     PY028 TO WS-AUD-RESULT
091100              PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT
091200     END-IF.
091300*
091400 B050-EXIT.  EXIT SECTION.
091500*
091600 B052-GET-ALL                SECTION.
091700***********************************
091800*
091900     MOVE     "N" TO WS-EOF-STM-SW.
092000*
092100 B052-SCAN-LOOP.
092200     READ     PY-EMPLOYEE-FILE NEXT RECORD
092300              AT END
092400                       GO TO B052-EXIT
092500     END-READ.
092600     IF       EMP-REC-DELETED
092700              GO TO    B052-SCAN-LOOP
092800     END-IF.
092900     ADD      1 TO WS-MATCH-COUNT.
093000     MOVE     EMP-NO TO WS-AUD-EMP-NO.
093100     MOVE     EMP-FULL-NAME TO WS-AUD-NAME.
093200     MOVE     PY028 TO WS-AUD-RESULT.
093300     PERFORM  C900-WRITE-AUDIT-LINE THRU C900-EXIT.
093400     GO TO    B052-SCAN-LOOP.
093500*
093600 B052-EXIT.  EXIT SECTION.
093700*
093800 C900-WRITE-AUDIT-LINE       SECTION.
093900***********************************
094000*
094100     MOVE     SPACES TO PY-PRINT-LINE.
094200     MOVE     WS-AUDIT-LINE TO PY-PRINT-LINE.
094300     WRITE    PY-PRINT-LINE.
094400*
094500 C900-EXIT.  EXIT SECTION.
094600*
