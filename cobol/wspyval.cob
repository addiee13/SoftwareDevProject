000100*LINKAGE RECORD FOR THE PY090 COMMON VALIDATION MODULE.
000200*SHARED BY EVERY PROGRAM THAT CALLS PY090 - PY010, PY020, PY030,
000300*PY050 AND PY060 ALL COPY THIS INTO WORKING-STORAGE AND CALL
000400*"PY090" USING IT.
000500*
000600*THIS IS THE EMS EQUIVALENT OF THE ONE-CHARACTER REPLY-FLAG
000700*LINKAGE RECORD MAPS09 USED TO TAKE - WIDENED TO CARRY THE TWO
000800*NUMERIC AND ONE TEXT ARGUMENT SLOTS THE NINE EMS PREDICATES
000900*NEED BETWEEN THEM.
001000*
001100*19/03/26 VBC - EMS-1021. CREATED.
001200*
001300 01  PY-VALIDATION-RECORD.
001400     03  VAL-FUNCTION-CODE     PIC X(2).
001500*                                 SELECTS THE PY090 PREDICATE -
001600*                                 SEE THE 88-LEVELS BELOW.
001700         88  VAL-IS-VALID-SSN          VALUE "01".
001800         88  VAL-IS-VALID-SALARY       VALUE "02".
001900         88  VAL-IS-VALID-PERCENTAGE   VALUE "03".
002000         88  VAL-IS-NOT-EMPTY          VALUE "04".
002100         88  VAL-IS-VALID-SALARY-RANGE VALUE "05".
002200         88  VAL-IS-VALID-EMPLOYEE-ID  VALUE "06".
002300         88  VAL-IS-VALID-MONTH        VALUE "07".
002400         88  VAL-IS-VALID-YEAR         VALUE "08".
002500         88  VAL-STRIP-SSN             VALUE "09".
002600     03  VAL-NUMERIC-1         PIC S9(9)V99  COMP-3.
002700*                                 FIRST NUMERIC ARGUMENT - SSN
002800*                                 (UNSTRIPPED), SALARY,
002900*                                 PERCENTAGE, MIN-SALARY,
003000*                                 EMPLOYEE-ID, MONTH OR YEAR
003100*                                 DEPENDING ON THE FUNCTION.
003200     03  VAL-NUMERIC-2         PIC S9(9)V99  COMP-3.
003300*                                 SECOND NUMERIC ARGUMENT -
003400*                                 MAX-SALARY, WHEN FUNCTION IS
003500*                                 VAL-IS-VALID-SALARY-RANGE.
003600*                                 UNUSED OTHERWISE.
003700     03  VAL-TEXT-1            PIC X(30).
003800*                                 TEXT ARGUMENT - THE STRING
003900*                                 TESTED BY VAL-IS-NOT-EMPTY, OR
004000*                                 THE SSN DIGIT STRING RETURNED
004100*                                 BY VAL-STRIP-SSN.
004200     03  VAL-REPLY             PIC X.
004300         88  VAL-REPLY-OK              VALUE "Y".
004400         88  VAL-REPLY-BAD             VALUE "N".
004500*                                 SET BY PY090 ON RETURN - THE
004600*                                 PASS/FAIL RESULT OF THE
004700*                                 PREDICATE, MAPS09 FASHION.
004800     03  FILLER                PIC X(15).
004900*
005000*FIXED RECORD LENGTH 60 BYTES.
005100*
